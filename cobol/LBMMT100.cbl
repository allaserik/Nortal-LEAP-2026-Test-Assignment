000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBMMT100.
000700 AUTHOR.         J A SAYLES.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   05/20/85.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:   LBMMT100                                          *
001500*                                                                *
001600*   FUNCTION:  MEMBER CATALOG MAINTENANCE.  ONE TRANSACTION CARD *
001700*              IN, ONE ACTION OUT - ADD (A), UPDATE (U), OR      *
001800*              DELETE (D) A MEMBER-FILE RECORD.  ANY OTHER       *
001900*              FUNCTION CODE IS TREATED AS AN INVALID REQUEST.   *
002000*              SAME FUNCTION-SWITCH IDIOM AS THE BOOK MAINTENANCE*
002100*              PROGRAM, LBBMT100 - THIS SHOP WRITES ONE MAINT    *
002200*              PROGRAM PER MASTER FILE RATHER THAN ONE GENERIC   *
002300*              MAINTENANCE DRIVER.                                *
002400*                                                                *
002500*   INPUT:     LIBTRAN CARD - COL 01    FUNCTION (A/U/D)         *
002600*                              COL 02-11 MEMBER-ID                *
002700*                              COL 12-61 MEMBER-NAME              *
002800*   OUTPUT:    LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE      *
002900*                                                                *
003000*   CHANGE ACTIVITY -                                            *
003100*     DATE     BY    REQ NO   DESCRIPTION                        *
003200*   --------  -----  -------  ------------------------------    *
003300*   05/20/85  JAS    CR-0035  ORIGINAL - ADD FUNCTION ONLY.      *
003400*   08/19/87  TLK    CR-0118  ADDED THE UPDATE AND DELETE        *
003500*                             FUNCTIONS AND THE FUNCTION-CODE    *
003600*                             SWITCH, MIRRORING LBBMT100.        *
003700*   09/02/94  TLK    CR-0277  REJECT BLANK NAME ON ADD AND ON    *
003800*                             UPDATE.                            *
003900*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS        *
004000*                             MAINTAINED BY THIS PROGRAM, NO     *
004100*                             CHANGE NEEDED.                     *
004200*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBMEMBR COPYBOOK. *
004250*   03/11/04  RSH    CR-0426  ADDED THE UPSI-0 TRACE SWITCH SO   *
004260*                             WE CAN WATCH THE TRAN/APPLIED/     *
004270*                             FAILED COUNTS CLIMB ON A LONG      *
004280*                             MAINTENANCE RUN WITHOUT A          *
004290*                             RECOMPILE.                         *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
005100     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005200            OFF STATUS IS WS-TRACE-SW-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
005600         ORGANIZATION IS INDEXED
005700         ACCESS MODE IS RANDOM
005800         RECORD KEY IS MEMBER-ID
005900         FILE STATUS IS WS-MEMBFILE-STATUS.
006000     SELECT LIBTRAN     ASSIGN TO LIBTRAN
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-LIBTRAN-STATUS.
006300     SELECT LIBRPT      ASSIGN TO LIBRPT
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-LIBRPT-STATUS.
006600******************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  MEMBER-FILE
007000     RECORDING MODE IS F.
007100 COPY LBMEMBR.
007200 FD  LIBTRAN
007300     RECORDING MODE IS F.
007400 01  LIBTRAN-REC.
007500     05  LT-FUNCTION-CD              PIC X(01).
007600         88  LT-FUNCTION-IS-ADD          VALUE 'A'.
007700         88  LT-FUNCTION-IS-UPDATE       VALUE 'U'.
007800         88  LT-FUNCTION-IS-DELETE       VALUE 'D'.
007900     05  LT-MEMBER-ID                PIC X(10).
008000     05  LT-MEMBER-NAME              PIC X(50).
008100     05  FILLER                      PIC X(19).
008200 FD  LIBRPT
008300     RECORDING MODE IS F.
008400 01  LIBRPT-REC                      PIC X(80).
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700 01  WS-FILE-STATUSES.
008800     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
008900     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
009000     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009100 01  WS-SWITCHES.
009200     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
009300         88  LIBTRAN-AT-EOF              VALUE 'Y'.
009400     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
009500         88  MEMBER-WAS-FOUND            VALUE 'Y'.
009600     05  WS-FUNCTION-SW              PIC X(01) VALUE SPACES.
009700         88  WS-FUNCTION-IS-ADD          VALUE 'A'.
009800         88  WS-FUNCTION-IS-UPDATE       VALUE 'U'.
009900         88  WS-FUNCTION-IS-DELETE       VALUE 'D'.
010000         88  WS-FUNCTION-IS-INVALID      VALUE 'X'.
010100 01  WS-WORK-FIELDS.
010200     05  WS-REQUEST-MEMBER-ID        PIC X(10).
010300     05  WS-REQUEST-NAME             PIC X(50).
010400 01  WS-TRAN-COUNT-DUMP.
010500     05  WS-TRAN-COUNT-EDIT          PIC ZZZZ9.
010600 01  WS-TRAN-COUNT-DUMP-R REDEFINES WS-TRAN-COUNT-DUMP.
010700     05  WS-TRAN-COUNT-DUMP-X        PIC X(05).
010710 01  WS-APPLIED-COUNT-DUMP.
010720     05  WS-APPLIED-COUNT-EDIT       PIC ZZZZ9.
010730 01  WS-APPLIED-COUNT-DUMP-R REDEFINES WS-APPLIED-COUNT-DUMP.
010740     05  WS-APPLIED-COUNT-DUMP-X     PIC X(05).
010750 01  WS-FAILED-COUNT-DUMP.
010760     05  WS-FAILED-COUNT-EDIT        PIC ZZZZ9.
010770 01  WS-FAILED-COUNT-DUMP-R REDEFINES WS-FAILED-COUNT-DUMP.
010780     05  WS-FAILED-COUNT-DUMP-X      PIC X(05).
010781 01  WS-TRACE-LINE.
010782     05  FILLER                      PIC X(14) VALUE
010783             'LBMMT100 TRAN='.
010784     05  WS-TRACE-TRAN               PIC ZZZZ9.
010785     05  FILLER                      PIC X(09) VALUE
010786             ' APPLIED='.
010787     05  WS-TRACE-APPLIED            PIC ZZZZ9.
010788     05  FILLER                      PIC X(08) VALUE
010789             ' FAILED='.
010790     05  WS-TRACE-FAILED             PIC ZZZZ9.
010791     05  FILLER                      PIC X(05) VALUE
010792             ' RAW='.
010793     05  WS-TRACE-TRAN-RAW           PIC X(05).
010794     05  FILLER                      PIC X(01) VALUE SPACE.
010795     05  WS-TRACE-APPLIED-RAW        PIC X(05).
010796     05  FILLER                      PIC X(01) VALUE SPACE.
010797     05  WS-TRACE-FAILED-RAW         PIC X(05).
010800 COPY LBRESLT.
010900 01  WS-RPT-LINE.
011000     05  RPT-FUNCTION-CD             PIC X(01).
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200     05  RPT-MEMBER-ID               PIC X(10).
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400     05  RPT-OK-FLAG                 PIC X(04).
011500     05  FILLER                      PIC X(02) VALUE SPACES.
011600     05  RPT-REASON                  PIC X(20).
011700     05  FILLER                      PIC X(39) VALUE SPACES.
011800 01  WS-STATS.
011900     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
012000     05  WS-APPLIED-COUNT            PIC S9(07) COMP VALUE +0.
012100     05  WS-FAILED-COUNT             PIC S9(07) COMP VALUE +0.
012200******************************************************************
012300 PROCEDURE DIVISION.
012400******************************************************************
012500 000-MAIN-LOGIC.
012600     PERFORM 900-OPEN-FILES.
012700     PERFORM 100-READ-LIBTRAN.
012800     PERFORM 200-MAINTAIN-MEMBER
012900         UNTIL LIBTRAN-AT-EOF.
013000     PERFORM 950-CLOSE-FILES.
013100     GOBACK.
013200******************************************************************
013300 100-READ-LIBTRAN.
013400     READ LIBTRAN
013500         AT END
013600             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
013700     END-READ.
013800******************************************************************
013900 200-MAINTAIN-MEMBER.
014000     ADD 1 TO WS-TRAN-COUNT.
014100     MOVE LT-MEMBER-ID   TO WS-REQUEST-MEMBER-ID.
014200     MOVE LT-MEMBER-NAME TO WS-REQUEST-NAME.
014300     MOVE SPACES TO WS-RESULT-OK.
014400     MOVE SPACES TO WS-REASON-CODE.
014500     EVALUATE TRUE
014600         WHEN LT-FUNCTION-IS-ADD
014700             MOVE 'A' TO WS-FUNCTION-SW
014800             PERFORM 300-CREATE-MEMBER
014900         WHEN LT-FUNCTION-IS-UPDATE
015000             MOVE 'U' TO WS-FUNCTION-SW
015100             PERFORM 400-UPDATE-MEMBER
015200         WHEN LT-FUNCTION-IS-DELETE
015300             MOVE 'D' TO WS-FUNCTION-SW
015400             PERFORM 500-DELETE-MEMBER
015500         WHEN OTHER
015600             MOVE 'X' TO WS-FUNCTION-SW
015700             SET REASON-INVALID-REQUEST TO TRUE
015800             PERFORM 280-FAIL-TRANSACTION
015900     END-EVALUATE.
016000     PERFORM 100-READ-LIBTRAN.
016100******************************************************************
016200 210-FIND-MEMBER.
016300     MOVE 'N' TO WS-MEMBER-FOUND-SW.
016400     MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID.
016500     READ MEMBER-FILE
016600         INVALID KEY
016700             CONTINUE
016800         NOT INVALID KEY
016900             MOVE 'Y' TO WS-MEMBER-FOUND-SW
017000     END-READ.
017100******************************************************************
017200*    CREATE-MEMBER(ID, NAME) - BLANK ID OR NAME IS REJECTED.     *
017300******************************************************************
017400 300-CREATE-MEMBER.
017500     IF WS-REQUEST-MEMBER-ID = SPACES
017600             OR WS-REQUEST-NAME = SPACES
017700         SET REASON-INVALID-REQUEST TO TRUE
017800         PERFORM 280-FAIL-TRANSACTION
017900     ELSE
018000         MOVE SPACES TO MEMBER-REC
018100         MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID
018200         MOVE WS-REQUEST-NAME      TO MEMBER-NAME
018300         WRITE MEMBER-REC
018400         SET RESULT-IS-OK TO TRUE
018500         ADD 1 TO WS-APPLIED-COUNT
018600         PERFORM 290-WRITE-REPORT-LINE
018700     END-IF.
018800******************************************************************
018900*    UPDATE-MEMBER(ID, NAME) - MEMBER MUST EXIST, NAME MUST NOT  *
019000*    BE BLANK.                                                   *
019100******************************************************************
019200 400-UPDATE-MEMBER.
019300     PERFORM 210-FIND-MEMBER.
019400     IF NOT MEMBER-WAS-FOUND
019500         SET REASON-MEMBER-NOT-FOUND TO TRUE
019600         PERFORM 280-FAIL-TRANSACTION
019700     ELSE
019800         IF WS-REQUEST-NAME = SPACES
019900             SET REASON-INVALID-REQUEST TO TRUE
020000             PERFORM 280-FAIL-TRANSACTION
020100         ELSE
020200             MOVE WS-REQUEST-NAME TO MEMBER-NAME
020300             REWRITE MEMBER-REC
020400             SET RESULT-IS-OK TO TRUE
020500             ADD 1 TO WS-APPLIED-COUNT
020600             PERFORM 290-WRITE-REPORT-LINE
020700         END-IF
020800     END-IF.
020900******************************************************************
021000*    DELETE-MEMBER(ID) - MEMBER MUST EXIST.                      *
021100******************************************************************
021200 500-DELETE-MEMBER.
021300     PERFORM 210-FIND-MEMBER.
021400     IF NOT MEMBER-WAS-FOUND
021500         SET REASON-MEMBER-NOT-FOUND TO TRUE
021600         PERFORM 280-FAIL-TRANSACTION
021700     ELSE
021800         DELETE MEMBER-FILE RECORD
021900         SET RESULT-IS-OK TO TRUE
022000         ADD 1 TO WS-APPLIED-COUNT
022100         PERFORM 290-WRITE-REPORT-LINE
022200     END-IF.
022300******************************************************************
022400 280-FAIL-TRANSACTION.
022500     SET RESULT-IS-FAILED TO TRUE.
022600     ADD 1 TO WS-FAILED-COUNT.
022700     PERFORM 290-WRITE-REPORT-LINE.
022800******************************************************************
022900 290-WRITE-REPORT-LINE.
023000     MOVE WS-FUNCTION-SW       TO RPT-FUNCTION-CD.
023100     MOVE WS-REQUEST-MEMBER-ID TO RPT-MEMBER-ID.
023200     IF RESULT-IS-OK
023300         MOVE 'OK  ' TO RPT-OK-FLAG
023400     ELSE
023500         MOVE 'FAIL' TO RPT-OK-FLAG
023600     END-IF.
023700     MOVE WS-REASON-CODE TO RPT-REASON.
023800     MOVE WS-RPT-LINE TO LIBRPT-REC.
023900     WRITE LIBRPT-REC.
024000******************************************************************
024100 900-OPEN-FILES.
024200     OPEN I-O MEMBER-FILE
024300          INPUT LIBTRAN
024400          OUTPUT LIBRPT.
024500     IF WS-MEMBFILE-STATUS NOT = '00'
024600         DISPLAY 'LBMMT100 - ERROR OPENING MEMBER-FILE, STATUS='
024700                 WS-MEMBFILE-STATUS
024800         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
024900     END-IF.
025000     IF WS-LIBTRAN-STATUS NOT = '00'
025100         DISPLAY 'LBMMT100 - ERROR OPENING LIBTRAN, STATUS='
025200                 WS-LIBTRAN-STATUS
025300         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
025400     END-IF.
025500******************************************************************
025510*    CR-0426 - SHOW THE THREE RUNNING COUNTS (EDITED AND RAW)    *
025520*    WHEN THE UPSI-0 TRACE SWITCH IS ON, SO OPERATIONS CAN WATCH *
025530*    A LONG MAINTENANCE RUN WITHOUT A RECOMPILE.                 *
025540******************************************************************
025550 910-TRACE-COUNTS.
025560     MOVE WS-TRAN-COUNT    TO WS-TRAN-COUNT-EDIT.
025570     MOVE WS-APPLIED-COUNT TO WS-APPLIED-COUNT-EDIT.
025580     MOVE WS-FAILED-COUNT  TO WS-FAILED-COUNT-EDIT.
025590     MOVE WS-TRAN-COUNT-EDIT    TO WS-TRACE-TRAN.
025591     MOVE WS-APPLIED-COUNT-EDIT TO WS-TRACE-APPLIED.
025592     MOVE WS-FAILED-COUNT-EDIT  TO WS-TRACE-FAILED.
025593     MOVE WS-TRAN-COUNT-DUMP-X    TO WS-TRACE-TRAN-RAW.
025594     MOVE WS-APPLIED-COUNT-DUMP-X TO WS-TRACE-APPLIED-RAW.
025595     MOVE WS-FAILED-COUNT-DUMP-X  TO WS-TRACE-FAILED-RAW.
025596     DISPLAY WS-TRACE-LINE.
025597******************************************************************
025600 950-CLOSE-FILES.
025605     IF WS-TRACE-SW-ON
025610         PERFORM 910-TRACE-COUNTS
025615     END-IF.
025700     DISPLAY 'LBMMT100 TRANSACTIONS=' WS-TRAN-COUNT
025800             ' APPLIED=' WS-APPLIED-COUNT
025900             ' FAILED=' WS-FAILED-COUNT.
026000     CLOSE MEMBER-FILE LIBTRAN LIBRPT.
026100******************************************************************
