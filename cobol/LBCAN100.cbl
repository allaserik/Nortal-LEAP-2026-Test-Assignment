000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBCAN100.
000700 AUTHOR.         D M WALLACE.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   04/02/90.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   MODULE:    LBCAN100                                          *
001500*                                                                *
001600*   FUNCTION:  CANCEL-RESERVATION TRANSACTION.  REMOVES A        *
001700*              MEMBER FROM A BOOK'S RESERVATION QUEUE, NO MATTER *
001800*              WHERE IN THE QUEUE THE MEMBER SITS - NOT JUST THE *
001900*              HEAD.  LATER ENTRIES ARE SHIFTED UP ONE SLOT SO   *
002000*              THE QUEUE STAYS CONTIGUOUS AND IN FIFO ORDER.     *
002100*              DOES NOT TOUCH BOOK-LOANED-TO OR BOOK-DUE-DATE.   *
002200*                                                                *
002300*   INPUT:     LIBTRAN CARD - COL 1-10  BOOK-ID                  *
002400*                              COL 11-20 MEMBER-ID                *
002500*   OUTPUT:    LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE      *
002600*                                                                *
002700*   CHANGE ACTIVITY -                                            *
002800*     DATE     BY    REQ NO   DESCRIPTION                        *
002900*   --------  -----  -------  ------------------------------    *
003000*   04/02/90  DMW    CR-0179  ORIGINAL.                          *
003100*   09/02/94  TLK    CR-0277  CONFIRMED ONLY THE FIRST OCCURRENCE*
003200*                             IS REMOVED (A MEMBER SHOULD NEVER  *
003300*                             APPEAR TWICE, BUT THE SCAN STOPS   *
003400*                             AT THE FIRST HIT REGARDLESS).      *
003500*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS USED   *
003600*                             BY THIS MODULE, NO CHANGE NEEDED.  *
003700*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR/LBMEMBR   *
003800*                             COPYBOOKS.                         *
003810*   03/11/04  RSH    CR-0421  THE QUEUE SCAN IN 230/232 WAS      *
003815*                             BORROWING WS-DAY-SUBSCRIPT OUT OF  *
003820*                             LBDATEW, A COPYBOOK THIS MODULE    *
003825*                             NEVER COPIES - GAVE THIS MODULE    *
003830*                             ITS OWN WS-SCAN-NDX FIELD INSTEAD, *
003835*                             SINCE LBCAN100 HAS NO DATE-MATH    *
003840*                             NEED FOR THE REST OF LBDATEW.      *
003845*   03/11/04  RSH    CR-0423  ADDED THE UPSI-0 TRACE SWITCH SO   *
003850*                             WE CAN WATCH WHICH QUEUE SLOT A    *
003855*                             MEMBER IS REMOVED FROM ON A HUNG   *
003860*                             BATCH JOB WITHOUT A RECOMPILE.     *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
004700     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004800            OFF STATUS IS WS-TRACE-SW-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005200         ORGANIZATION IS INDEXED
005300         ACCESS MODE IS RANDOM
005400         RECORD KEY IS BOOK-ID
005500         FILE STATUS IS WS-BOOKFILE-STATUS.
005600     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM
005900         RECORD KEY IS MEMBER-ID
006000         FILE STATUS IS WS-MEMBFILE-STATUS.
006100     SELECT LIBTRAN     ASSIGN TO LIBTRAN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-LIBTRAN-STATUS.
006400     SELECT LIBRPT      ASSIGN TO LIBRPT
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-LIBRPT-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  BOOK-FILE
007100     RECORDING MODE IS F.
007200 COPY LBBOOKR.
007300 FD  MEMBER-FILE
007400     RECORDING MODE IS F.
007500 COPY LBMEMBR.
007600 FD  LIBTRAN
007700     RECORDING MODE IS F.
007800 01  LIBTRAN-REC.
007900     05  LT-BOOK-ID                  PIC X(10).
008000     05  LT-MEMBER-ID                PIC X(10).
008100     05  FILLER                      PIC X(60).
008200 FD  LIBRPT
008300     RECORDING MODE IS F.
008400 01  LIBRPT-REC                      PIC X(80).
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700 01  WS-FILE-STATUSES.
008800     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
008900     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
009000     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
009100     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009200 01  WS-SWITCHES.
009300     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
009400         88  LIBTRAN-AT-EOF              VALUE 'Y'.
009500     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
009600         88  BOOK-WAS-FOUND              VALUE 'Y'.
009700     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
009800         88  MEMBER-WAS-FOUND            VALUE 'Y'.
009900     05  WS-FOUND-IN-QUEUE-SW        PIC X(01) VALUE 'N'.
010000         88  MEMBER-FOUND-IN-QUEUE       VALUE 'Y'.
010100 01  WS-WORK-FIELDS.
010200     05  WS-REQUEST-BOOK-ID          PIC X(10).
010300     05  WS-REQUEST-MEMBER-ID        PIC X(10).
010400     05  WS-FOUND-NDX                PIC S9(04) COMP VALUE +0.
010500     05  WS-SHIFT-NDX                PIC S9(04) COMP VALUE +0.
010520     05  WS-SCAN-NDX                 PIC S9(04) COMP VALUE +0.
010550 01  WS-FOUND-NDX-DUMP.
010560     05  WS-FOUND-NDX-EDIT           PIC ZZ9.
010570 01  WS-FOUND-NDX-DUMP-R REDEFINES WS-FOUND-NDX-DUMP.
010580     05  WS-FOUND-NDX-DUMP-X         PIC X(03).
010590 01  WS-TRACE-LINE.
010591     05  FILLER                      PIC X(20) VALUE
010592             'LBCAN100 QUEUE SLOT='.
010593     05  WS-TRACE-COUNT              PIC ZZ9.
010594     05  FILLER                      PIC X(07) VALUE
010595             ' RAW = '.
010596     05  WS-TRACE-COUNT-RAW          PIC X(03).
010600 COPY LBRESLT.
010700 01  WS-RPT-LINE.
010800     05  RPT-BOOK-ID                 PIC X(10).
010900     05  FILLER                      PIC X(02) VALUE SPACES.
011000     05  RPT-MEMBER-ID               PIC X(10).
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200     05  RPT-OK-FLAG                 PIC X(04).
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400     05  RPT-REASON                  PIC X(20).
011500     05  FILLER                      PIC X(30) VALUE SPACES.
011600 01  WS-STATS.
011700     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
011800     05  WS-CANCELLED-COUNT          PIC S9(07) COMP VALUE +0.
011900     05  WS-FAILED-COUNT             PIC S9(07) COMP VALUE +0.
012000******************************************************************
012100 PROCEDURE DIVISION.
012200******************************************************************
012300 000-MAIN-LOGIC.
012400     PERFORM 900-OPEN-FILES.
012500     PERFORM 100-READ-LIBTRAN.
012600     PERFORM 200-CANCEL-RESERVATION
012700         UNTIL LIBTRAN-AT-EOF.
012800     PERFORM 950-CLOSE-FILES.
012900     GOBACK.
013000******************************************************************
013100 100-READ-LIBTRAN.
013200     READ LIBTRAN
013300         AT END
013400             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
013500     END-READ.
013600******************************************************************
013700 200-CANCEL-RESERVATION.
013800     ADD 1 TO WS-TRAN-COUNT.
013900     MOVE LT-BOOK-ID   TO WS-REQUEST-BOOK-ID.
014000     MOVE LT-MEMBER-ID TO WS-REQUEST-MEMBER-ID.
014100     MOVE SPACES TO WS-RESULT-OK.
014200     MOVE SPACES TO WS-REASON-CODE.
014300     PERFORM 210-FIND-BOOK.
014400     IF NOT BOOK-WAS-FOUND
014500         SET REASON-BOOK-NOT-FOUND TO TRUE
014600         PERFORM 280-FAIL-TRANSACTION
014700     ELSE
014800         PERFORM 220-FIND-MEMBER
014900         IF NOT MEMBER-WAS-FOUND
015000             SET REASON-MEMBER-NOT-FOUND TO TRUE
015100             PERFORM 280-FAIL-TRANSACTION
015200         ELSE
015300             PERFORM 230-REMOVE-FROM-QUEUE
015400             IF MEMBER-FOUND-IN-QUEUE
015500                 REWRITE BOOK-REC
015600                 SET RESULT-IS-OK TO TRUE
015700                 ADD 1 TO WS-CANCELLED-COUNT
015800                 PERFORM 290-WRITE-REPORT-LINE
015900             ELSE
016000                 SET REASON-NOT-RESERVED TO TRUE
016100                 PERFORM 280-FAIL-TRANSACTION
016200             END-IF
016300         END-IF
016400     END-IF.
016500     PERFORM 100-READ-LIBTRAN.
016600******************************************************************
016700 210-FIND-BOOK.
016800     MOVE 'N' TO WS-BOOK-FOUND-SW.
016900     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
017000     READ BOOK-FILE
017100         INVALID KEY
017200             CONTINUE
017300         NOT INVALID KEY
017400             MOVE 'Y' TO WS-BOOK-FOUND-SW
017500     END-READ.
017600******************************************************************
017700 220-FIND-MEMBER.
017800     MOVE 'N' TO WS-MEMBER-FOUND-SW.
017900     MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID.
018000     READ MEMBER-FILE
018100         INVALID KEY
018200             CONTINUE
018300         NOT INVALID KEY
018400             MOVE 'Y' TO WS-MEMBER-FOUND-SW
018500     END-READ.
018600******************************************************************
018700*    FIND THE FIRST OCCURRENCE OF THE MEMBER IN THE QUEUE, THEN  *
018800*    SHIFT EVERYTHING AFTER IT UP ONE SLOT.  LEAVE THE QUEUE     *
018900*    UNTOUCHED IF THE MEMBER IS NOT THERE.                       *
019000******************************************************************
019100 230-REMOVE-FROM-QUEUE.
019200     MOVE 'N' TO WS-FOUND-IN-QUEUE-SW.
019300     MOVE 0 TO WS-FOUND-NDX.
019400     IF BOOK-QUEUE-COUNT > 0
019410         MOVE 1 TO WS-SCAN-NDX
019420         PERFORM 232-SCAN-FOR-MEMBER
019430             UNTIL WS-SCAN-NDX > BOOK-QUEUE-COUNT
019440                OR MEMBER-FOUND-IN-QUEUE
020400     END-IF.
020500     IF MEMBER-FOUND-IN-QUEUE
020505         IF WS-TRACE-SW-ON
020507             PERFORM 910-TRACE-FOUND-NDX
020509         END-IF
020510         MOVE WS-FOUND-NDX TO WS-SHIFT-NDX
020520         PERFORM 234-SHIFT-QUEUE-UP
020530             UNTIL WS-SHIFT-NDX NOT < BOOK-QUEUE-COUNT
021100         SUBTRACT 1 FROM BOOK-QUEUE-COUNT
021200     END-IF.
021210******************************************************************
021220 232-SCAN-FOR-MEMBER.
021230     IF BOOK-QUEUE-MEMBERS (WS-SCAN-NDX) = WS-REQUEST-MEMBER-ID
021240         MOVE WS-SCAN-NDX TO WS-FOUND-NDX
021250         MOVE 'Y' TO WS-FOUND-IN-QUEUE-SW
021260     END-IF.
021270     ADD 1 TO WS-SCAN-NDX.
021280******************************************************************
021290 234-SHIFT-QUEUE-UP.
021292     MOVE BOOK-QUEUE-MEMBERS (WS-SHIFT-NDX + 1)
021294         TO BOOK-QUEUE-MEMBERS (WS-SHIFT-NDX).
021296     ADD 1 TO WS-SHIFT-NDX.
021297******************************************************************
021298*    CR-0423 - SHOW WHICH QUEUE SLOT THE MEMBER WAS REMOVED FROM *
021299*    (EDITED AND RAW) WHEN THE UPSI-0 TRACE SWITCH IS ON.        *
021300******************************************************************
021301 910-TRACE-FOUND-NDX.
021302     MOVE WS-FOUND-NDX TO WS-FOUND-NDX-EDIT.
021303     MOVE WS-FOUND-NDX-EDIT TO WS-TRACE-COUNT.
021304     MOVE WS-FOUND-NDX-DUMP-X TO WS-TRACE-COUNT-RAW.
021305     DISPLAY WS-TRACE-LINE.
021306******************************************************************
021400 280-FAIL-TRANSACTION.
021500     SET RESULT-IS-FAILED TO TRUE.
021600     ADD 1 TO WS-FAILED-COUNT.
021700     PERFORM 290-WRITE-REPORT-LINE.
021800******************************************************************
021900 290-WRITE-REPORT-LINE.
022000     MOVE WS-REQUEST-BOOK-ID   TO RPT-BOOK-ID.
022100     MOVE WS-REQUEST-MEMBER-ID TO RPT-MEMBER-ID.
022200     IF RESULT-IS-OK
022300         MOVE 'OK  ' TO RPT-OK-FLAG
022400     ELSE
022500         MOVE 'FAIL' TO RPT-OK-FLAG
022600     END-IF.
022700     MOVE WS-REASON-CODE TO RPT-REASON.
022800     MOVE WS-RPT-LINE TO LIBRPT-REC.
022900     WRITE LIBRPT-REC.
023000******************************************************************
023100 900-OPEN-FILES.
023200     OPEN I-O BOOK-FILE
023300          INPUT MEMBER-FILE LIBTRAN
023400          OUTPUT LIBRPT.
023500     IF WS-BOOKFILE-STATUS NOT = '00'
023600         DISPLAY 'LBCAN100 - ERROR OPENING BOOK-FILE, STATUS='
023700                 WS-BOOKFILE-STATUS
023800         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
023900     END-IF.
024000     IF WS-LIBTRAN-STATUS NOT = '00'
024100         DISPLAY 'LBCAN100 - ERROR OPENING LIBTRAN, STATUS='
024200                 WS-LIBTRAN-STATUS
024300         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
024400     END-IF.
024500******************************************************************
024600 950-CLOSE-FILES.
024700     DISPLAY 'LBCAN100 TRANSACTIONS=' WS-TRAN-COUNT
024800             ' CANCELLED=' WS-CANCELLED-COUNT
024900             ' FAILED=' WS-FAILED-COUNT.
025000     CLOSE BOOK-FILE MEMBER-FILE LIBTRAN LIBRPT.
025100******************************************************************
