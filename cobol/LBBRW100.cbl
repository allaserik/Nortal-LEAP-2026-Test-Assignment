000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBBRW100.
000700 AUTHOR.         R S HARMON.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   03/11/85.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBBRW100                                           *
001500*                                                                *
001600*   FUNCTION:  BORROW-BOOK TRANSACTION.  GIVEN A BOOK-ID AND A   *
001700*              MEMBER-ID, GRANTS THE LOAN IF THE BOOK IS FREE    *
001800*              (OR THE MEMBER IS AT THE HEAD OF ITS RESERVATION  *
001900*              QUEUE) AND THE MEMBER IS UNDER THE LOAN LIMIT.    *
002000*              ONE CARD IN, ONE RESULT LINE OUT - THIS IS A      *
002100*              TRANSACTION-STYLE PROGRAM, NOT A NIGHTLY BATCH    *
002200*              CYCLE AGAINST THE WHOLE BOOK-FILE.                *
002300*                                                                *
002400*   INPUT:   LIBTRAN CARD - COL 1-10  BOOK-ID                    *
002500*                           COL 11-20 MEMBER-ID                  *
002600*   OUTPUT:  LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE        *
002700*                                                                *
002800*   NOTE:  STEP 4 (DEQUEUE THE HEAD OF THE RESERVATION QUEUE)    *
002900*          HAPPENS BEFORE STEP 5 (THE LOAN-LIMIT CHECK) AND IS   *
003000*          NOT BACKED OUT IF STEP 5 THEN FAILS.  THIS MATCHES    *
003100*          THE ORIGINAL ONLINE RULE ENGINE'S BEHAVIOUR AND IS    *
003200*          DELIBERATE - DO NOT "FIX" IT WITHOUT A CR.            *
003300*                                                                *
003400*   CHANGE ACTIVITY -                                            *
003500*     DATE     BY    REQ NO   DESCRIPTION                        *
003600*   --------  -----  -------  ------------------------------    *
003700*   03/11/85  RSH    CR-0041  ORIGINAL - BOOK AND MEMBER LOOKUP, *
003800*                             SIMPLE LOAN GRANT, NO QUEUE YET.   *
003900*   08/19/87  TLK    CR-0118  ADDED RESERVATION QUEUE HEAD-OF-   *
004000*                             LINE CHECK AND DEQUEUE ON BORROW.  *
004100*   02/02/91  RSH    CR-0203  MOVED THE LOAN-LIMIT TEST INTO THE *
004200*                             SHARED LBELIG10 ROUTINE.           *
004300*   09/02/94  TLK    CR-0277  CONFIRMED AND DOCUMENTED THE NON-  *
004400*                             ROLLBACK ORDERING OF STEPS 4/5     *
004500*                             AFTER A DISPUTE WITH THE CIRC DESK *
004600*                             OVER A "LOST" RESERVATION SLOT.    *
004700*   11/30/98  PAJ    CR-0311  Y2K - SWITCHED TO WS-TODAY-CCYYMMDD*
004800*                             (SEE LBDATEW) FOR THE DUE DATE SO  *
004900*                             WE STOP WRITING '00' CENTURIES.    *
005000*   06/14/02  DMW    CR-0365  CONVERTED FROM THE OLD FLAT VSAM   *
005100*                             LAYOUT TO THE CURRENT LBBOOKR/     *
005200*                             LBMEMBR COPYBOOKS.                 *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-390.
005700 OBJECT-COMPUTER.   IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
006100     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006200            OFF STATUS IS WS-TRACE-SW-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
006600         ORGANIZATION IS INDEXED
006700         ACCESS MODE IS RANDOM
006800         RECORD KEY IS BOOK-ID
006900         FILE STATUS IS WS-BOOKFILE-STATUS.
007000     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS RANDOM
007300         RECORD KEY IS MEMBER-ID
007400         FILE STATUS IS WS-MEMBFILE-STATUS.
007500     SELECT LIBTRAN     ASSIGN TO LIBTRAN
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-LIBTRAN-STATUS.
007800     SELECT LIBRPT      ASSIGN TO LIBRPT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-LIBRPT-STATUS.
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  BOOK-FILE
008500     RECORDING MODE IS F.
008600 COPY LBBOOKR.
008700 FD  MEMBER-FILE
008800     RECORDING MODE IS F.
008900 COPY LBMEMBR.
009000 FD  LIBTRAN
009100     RECORDING MODE IS F.
009200 01  LIBTRAN-REC.
009300     05  LT-BOOK-ID                  PIC X(10).
009400     05  LT-MEMBER-ID                PIC X(10).
009500     05  FILLER                      PIC X(60).
009600 FD  LIBRPT
009700     RECORDING MODE IS F.
009800 01  LIBRPT-REC                      PIC X(80).
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100 01  WS-FILE-STATUSES.
010200     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
010300     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
010400     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
010500     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
010600 01  WS-SWITCHES.
010700     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
010800         88  LIBTRAN-AT-EOF              VALUE 'Y'.
010900     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
011000         88  BOOK-WAS-FOUND              VALUE 'Y'.
011100     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
011200         88  MEMBER-WAS-FOUND            VALUE 'Y'.
011300     05  WS-ELIGIBLE-SW              PIC X(01) VALUE 'N'.
011400         88  MEMBER-IS-ELIGIBLE          VALUE 'Y'.
011500 01  WS-WORK-FIELDS.
011600     05  WS-REQUEST-BOOK-ID          PIC X(10).
011700     05  WS-REQUEST-MEMBER-ID        PIC X(10).
011750     05  WS-DIV-RESULT               PIC S9(07) COMP VALUE +0.
011780     05  WS-DIV-REMAINDER            PIC S9(03) COMP VALUE +0.
011800 COPY LBDATEW.
011900 COPY LBRESLT.
012000 01  WS-RPT-LINE.
012100     05  RPT-BOOK-ID                 PIC X(10).
012200     05  FILLER                      PIC X(02) VALUE SPACES.
012300     05  RPT-MEMBER-ID               PIC X(10).
012400     05  FILLER                      PIC X(02) VALUE SPACES.
012500     05  RPT-OK-FLAG                 PIC X(03).
012600     05  FILLER                      PIC X(02) VALUE SPACES.
012700     05  RPT-REASON                  PIC X(20).
012800     05  FILLER                      PIC X(29) VALUE SPACES.
012900 01  WS-STATS.
013000     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
013100     05  WS-GRANTED-COUNT            PIC S9(07) COMP VALUE +0.
013200     05  WS-FAILED-COUNT             PIC S9(07) COMP VALUE +0.
013300******************************************************************
013400 PROCEDURE DIVISION.
013500******************************************************************
013600 000-MAIN-LOGIC.
013700     PERFORM 900-OPEN-FILES.
013800     PERFORM 910-GET-TODAY.
013900     PERFORM 100-READ-LIBTRAN.
014000     PERFORM 200-BORROW-BOOK
014100         UNTIL LIBTRAN-AT-EOF.
014200     PERFORM 950-CLOSE-FILES.
014300     GOBACK.
014400******************************************************************
014500 100-READ-LIBTRAN.
014600     READ LIBTRAN
014700         AT END
014800             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
014900     END-READ.
015000******************************************************************
015100 200-BORROW-BOOK.
015200     ADD 1 TO WS-TRAN-COUNT.
015300     MOVE LT-BOOK-ID   TO WS-REQUEST-BOOK-ID.
015400     MOVE LT-MEMBER-ID TO WS-REQUEST-MEMBER-ID.
015500     MOVE SPACES TO WS-RESULT-OK.
015600     MOVE SPACES TO WS-REASON-CODE.
015700     PERFORM 210-FIND-BOOK.
015800     IF NOT BOOK-WAS-FOUND
015900         SET REASON-BOOK-NOT-FOUND TO TRUE
016000         PERFORM 280-FAIL-TRANSACTION
016100     ELSE
016200         PERFORM 220-FIND-MEMBER
016300         IF NOT MEMBER-WAS-FOUND
016400             SET REASON-MEMBER-NOT-FOUND TO TRUE
016500             PERFORM 280-FAIL-TRANSACTION
016600         ELSE
016700             IF NOT BOOK-AVAILABLE
016800                 SET REASON-ALREADY-LOANED TO TRUE
016900                 PERFORM 280-FAIL-TRANSACTION
017000             ELSE
017100                 PERFORM 230-CHECK-QUEUE-HEAD
017200             END-IF
017300         END-IF
017400     END-IF.
017500     PERFORM 100-READ-LIBTRAN.
017600******************************************************************
017700 210-FIND-BOOK.
017800     MOVE 'N' TO WS-BOOK-FOUND-SW.
017900     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
018000     READ BOOK-FILE
018100         INVALID KEY
018200             CONTINUE
018300         NOT INVALID KEY
018400             MOVE 'Y' TO WS-BOOK-FOUND-SW
018500     END-READ.
018600******************************************************************
018700 220-FIND-MEMBER.
018800     MOVE 'N' TO WS-MEMBER-FOUND-SW.
018900     MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID.
019000     READ MEMBER-FILE
019100         INVALID KEY
019200             CONTINUE
019300         NOT INVALID KEY
019400             MOVE 'Y' TO WS-MEMBER-FOUND-SW
019500     END-READ.
019600******************************************************************
019700*    THE BOOK HAS AN EMPTY QUEUE, OR THE REQUESTING MEMBER IS AT *
019800*    THE HEAD OF IT.  ANYONE ELSE MAY NOT JUMP THE QUEUE.        *
019900******************************************************************
020000 230-CHECK-QUEUE-HEAD.
020100     IF BOOK-QUEUE-COUNT = 0
020200         PERFORM 260-CHECK-LOAN-LIMIT
020300     ELSE
020400         IF BOOK-QUEUE-MEMBERS (1) = WS-REQUEST-MEMBER-ID
020500             PERFORM 250-DEQUEUE-HEAD
020600             PERFORM 260-CHECK-LOAN-LIMIT
020700         ELSE
020800             SET REASON-RESERVATION-QUEUE TO TRUE
020900             PERFORM 280-FAIL-TRANSACTION
021000         END-IF
021100     END-IF.
021200******************************************************************
021300*    REMOVE THE HEAD OF THE QUEUE AND SHIFT THE REST OF THE      *
021400*    TABLE UP ONE SLOT.  THIS RUNS BEFORE THE LOAN-LIMIT CHECK   *
021500*    AND IS NOT UNDONE IF THAT CHECK THEN FAILS - SEE THE        *
021600*    PROGRAM BANNER NOTE ABOVE.                                  *
021700******************************************************************
021800 250-DEQUEUE-HEAD.
021810     MOVE 1 TO WS-DAY-SUBSCRIPT.
021820     PERFORM 255-SHIFT-QUEUE-UP
021830         UNTIL WS-DAY-SUBSCRIPT >= BOOK-QUEUE-COUNT.
022400     IF BOOK-QUEUE-COUNT > 0
022500         MOVE SPACES TO BOOK-QUEUE-MEMBERS (BOOK-QUEUE-COUNT)
022600         SUBTRACT 1 FROM BOOK-QUEUE-COUNT
022700     END-IF.
022800******************************************************************
022850 255-SHIFT-QUEUE-UP.
022860     MOVE BOOK-QUEUE-MEMBERS (WS-DAY-SUBSCRIPT + 1)
022870         TO BOOK-QUEUE-MEMBERS (WS-DAY-SUBSCRIPT).
022880     ADD 1 TO WS-DAY-SUBSCRIPT.
022890******************************************************************
022900 260-CHECK-LOAN-LIMIT.
023000     CALL 'LBELIG10' USING WS-REQUEST-MEMBER-ID WS-ELIGIBLE-SW.
023100     IF MEMBER-IS-ELIGIBLE
023200         PERFORM 270-GRANT-LOAN
023300     ELSE
023400         SET REASON-BORROW-LIMIT TO TRUE
023500         PERFORM 280-FAIL-TRANSACTION
023600     END-IF.
023700******************************************************************
023800 270-GRANT-LOAN.
023900     MOVE WS-REQUEST-MEMBER-ID TO BOOK-LOANED-TO.
024000     PERFORM 920-ADD-LOAN-PERIOD.
024100     REWRITE BOOK-REC.
024200     SET RESULT-IS-OK TO TRUE.
024300     ADD 1 TO WS-GRANTED-COUNT.
024400     PERFORM 290-WRITE-REPORT-LINE.
024500******************************************************************
024600 280-FAIL-TRANSACTION.
024700     SET RESULT-IS-FAILED TO TRUE.
024800     ADD 1 TO WS-FAILED-COUNT.
024900     PERFORM 290-WRITE-REPORT-LINE.
025000******************************************************************
025100 290-WRITE-REPORT-LINE.
025200     MOVE WS-REQUEST-BOOK-ID   TO RPT-BOOK-ID.
025300     MOVE WS-REQUEST-MEMBER-ID TO RPT-MEMBER-ID.
025400     IF RESULT-IS-OK
025500         MOVE 'OK ' TO RPT-OK-FLAG
025600     ELSE
025700         MOVE 'FAIL' TO RPT-OK-FLAG
025800     END-IF.
025900     MOVE WS-REASON-CODE TO RPT-REASON.
026000     MOVE WS-RPT-LINE TO LIBRPT-REC.
026100     WRITE LIBRPT-REC.
026200******************************************************************
026300*    DUE DATE = TODAY + WS-DEFAULT-LOAN-DAYS (14), ALWAYS        *
026400*    OVERWRITING WHATEVER DUE DATE WAS THERE BEFORE.             *
026500******************************************************************
026600 920-ADD-LOAN-PERIOD.
026700     MOVE WS-TODAY-CCYYMMDD TO BOOK-DUE-DATE.
026800     MOVE WS-DEFAULT-LOAN-DAYS TO WS-DAYS-TO-APPLY.
026900     PERFORM 930-ADVANCE-ONE-DAY
027000         WS-DAYS-TO-APPLY TIMES.
027100******************************************************************
027200 930-ADVANCE-ONE-DAY.
027300     PERFORM 940-SET-LEAP-YEAR-SW.
027400     ADD 1 TO BOOK-DUE-DD.
027500     IF BOOK-DUE-MM = 2 AND IS-LEAP-YEAR
027600         IF BOOK-DUE-DD > 29
027700             MOVE 1 TO BOOK-DUE-DD
027800             ADD 1 TO BOOK-DUE-MM
027900         END-IF
028000     ELSE
028100         IF BOOK-DUE-DD >
028200                 WS-DAYS-IN-MONTH (BOOK-DUE-MM)
028300             MOVE 1 TO BOOK-DUE-DD
028400             ADD 1 TO BOOK-DUE-MM
028500         END-IF
028600     END-IF.
028700     IF BOOK-DUE-MM > 12
028800         MOVE 1 TO BOOK-DUE-MM
028900         ADD 1 TO BOOK-DUE-CCYY
029000     END-IF.
029100******************************************************************
029200 940-SET-LEAP-YEAR-SW.
029300     MOVE 'N' TO WS-LEAP-YEAR-SW.
029400     DIVIDE BOOK-DUE-CCYY BY 400 GIVING WS-DIV-RESULT
029410         REMAINDER WS-DIV-REMAINDER.
029420     IF WS-DIV-REMAINDER = 0
029500         MOVE 'Y' TO WS-LEAP-YEAR-SW
029600     ELSE
029700         DIVIDE BOOK-DUE-CCYY BY 100 GIVING WS-DIV-RESULT
029710             REMAINDER WS-DIV-REMAINDER
029800         IF WS-DIV-REMAINDER NOT = 0
029900             DIVIDE BOOK-DUE-CCYY BY 4 GIVING WS-DIV-RESULT
029910                 REMAINDER WS-DIV-REMAINDER
030000             IF WS-DIV-REMAINDER = 0
030050                 MOVE 'Y' TO WS-LEAP-YEAR-SW
030100             END-IF
030200         END-IF
030300     END-IF.
030400******************************************************************
030500 910-GET-TODAY.
030600     ACCEPT WS-TODAY-RAW FROM DATE.
030700     IF WS-TODAY-YY < 50
030800         MOVE 20 TO WS-TODAY-CENTURY
030900     ELSE
031000         MOVE 19 TO WS-TODAY-CENTURY
031100     END-IF.
031200     COMPUTE WS-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
031400     MOVE WS-TODAY-MM      TO WS-TODAY-MM-O.
031500     MOVE WS-TODAY-DD      TO WS-TODAY-DD-O.
031600******************************************************************
031700 900-OPEN-FILES.
031800     OPEN I-O BOOK-FILE
032000          INPUT MEMBER-FILE LIBTRAN
032100          OUTPUT LIBRPT.
032200     IF WS-BOOKFILE-STATUS NOT = '00'
032300         DISPLAY 'LBBRW100 - ERROR OPENING BOOK-FILE, STATUS='
032400                 WS-BOOKFILE-STATUS
032500         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
032600     END-IF.
032700     IF WS-MEMBFILE-STATUS NOT = '00'
032800         DISPLAY 'LBBRW100 - ERROR OPENING MEMBER-FILE, STATUS='
032900                 WS-MEMBFILE-STATUS
033000         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
033100     END-IF.
033200     IF WS-LIBTRAN-STATUS NOT = '00'
033300         DISPLAY 'LBBRW100 - ERROR OPENING LIBTRAN, STATUS='
033400                 WS-LIBTRAN-STATUS
033500         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
033600     END-IF.
033700******************************************************************
033800 950-CLOSE-FILES.
033900     DISPLAY 'LBBRW100 TRANSACTIONS=' WS-TRAN-COUNT
034000             ' GRANTED=' WS-GRANTED-COUNT
034100             ' FAILED=' WS-FAILED-COUNT.
034200     CLOSE BOOK-FILE MEMBER-FILE LIBTRAN LIBRPT.
034300******************************************************************
