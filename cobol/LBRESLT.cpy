000100******************************************************************LBRESLT
000200*                                                                *LBRESLT
000300*   MEMBER NAME   = LBRESLT                                     *LBRESLT
000400*                                                                *LBRESLT
000500*   DESCRIPTIVE NAME = CIRCULATION SYSTEM - COMMON RESULT AREA   *LBRESLT
000600*                      AND RULE CONSTANTS.  COPIED INTO EVERY    *LBRESLT
000700*                      TRANSACTION PROGRAM SO THE OK/REASON      *LBRESLT
000800*                      RETURNED TO THE CALLER LOOKS THE SAME     *LBRESLT
000900*                      NO MATTER WHICH TRANSACTION RAN.          *LBRESLT
001000*                                                                *LBRESLT
001100*   USED BY  = LBBRW100 LBRTN100 LBRSV100 LBCAN100 LBEXT100      *LBRESLT
001200*              LBSCH100 LBOVR100 LBSUM100 LBBMT100 LBMMT100      *LBRESLT
001300*              LBELIG10                                          *LBRESLT
001400*                                                                *LBRESLT
001500*   CHANGE ACTIVITY -                                            *LBRESLT
001600*     DATE     BY    REQ NO   DESCRIPTION                        *LBRESLT
001700*   --------  -----  -------  ------------------------------    *LBRESLT
001800*   08/19/87  TLK    CR-0118  ORIGINAL - OK SWITCH AND REASON    *LBRESLT
001900*                             CODE FOR THE FIRST RESERVATION     *LBRESLT
002000*                             TRANSACTIONS.                      *LBRESLT
002100*   02/02/91  RSH    CR-0203  PULLED MAX-LOANS AND DEFAULT-LOAN- *LBRESLT
002200*                             DAYS OUT OF LBBRW100 INTO HERE SO  *LBRESLT
002300*                             ALL PROGRAMS SHARE ONE CONSTANT.   *LBRESLT
002400*   09/02/94  TLK    CR-0277  ADDED NEXT-MEMBER-ID FOR THE       *LBRESLT
002500*                             RETURN-BOOK HAND-OFF RESULT.       *LBRESLT
002600******************************************************************LBRESLT
002700 01  WS-RULE-CONSTANTS.                                          LBRESLT
002800     05  WS-MAX-LOANS                PIC S9(04) COMP VALUE +5.   LBRESLT
002900     05  WS-DEFAULT-LOAN-DAYS        PIC S9(04) COMP VALUE +14.  LBRESLT
003000     05  WS-QUEUE-TABLE-MAX          PIC S9(04) COMP VALUE +20.  LBRESLT
003100******************************************************************LBRESLT
003200 01  WS-RESULT-AREA.                                             LBRESLT
003300     05  WS-RESULT-OK                PIC X(01) VALUE 'N'.        LBRESLT
003400         88  RESULT-IS-OK                VALUE 'Y'.              LBRESLT
003500         88  RESULT-IS-FAILED            VALUE 'N'.              LBRESLT
003600     05  WS-REASON-CODE              PIC X(20) VALUE SPACES.     LBRESLT
003700         88  REASON-NONE                  VALUE SPACES.          LBRESLT
003800         88  REASON-BOOK-NOT-FOUND        VALUE 'BOOK_NOT_FOUND'.LBRESLT
003900         88  REASON-MEMBER-NOT-FOUND      VALUE                  LBRESLT
004000                 'MEMBER_NOT_FOUND'.                             LBRESLT
004100         88  REASON-ALREADY-LOANED        VALUE 'ALREADY_LOANED'.LBRESLT
004200         88  REASON-RESERVATION-QUEUE     VALUE                  LBRESLT
004300                 'RESERVATION_QUEUE'.                            LBRESLT
004400         88  REASON-BORROW-LIMIT          VALUE 'BORROW_LIMIT'.  LBRESLT
004500         88  REASON-ALREADY-RESERVED      VALUE                  LBRESLT
004600                 'ALREADY_RESERVED'.                             LBRESLT
004700         88  REASON-NOT-RESERVED          VALUE 'NOT_RESERVED'.  LBRESLT
004800         88  REASON-NOT-LOANED            VALUE 'NOT_LOANED'.    LBRESLT
004900         88  REASON-INVALID-EXTENSION     VALUE                  LBRESLT
005000                 'INVALID_EXTENSION'.                            LBRESLT
005100         88  REASON-INVALID-REQUEST       VALUE                  LBRESLT
005200                 'INVALID_REQUEST'.                              LBRESLT
005300     05  WS-NEXT-MEMBER-ID           PIC X(10) VALUE SPACES.     LBRESLT
005400     05  FILLER                      PIC X(20).                 LBRESLT
005500******************************************************************LBRESLT
