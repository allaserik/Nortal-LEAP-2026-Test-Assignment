000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBSUM100.
000700 AUTHOR.         T L KOWALSKI.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   01/09/88.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBSUM100                                           *
001500*                                                                *
001600*   FUNCTION: MEMBER-SUMMARY QUERY.  GIVEN A MEMBER-ID, LISTS    *
001700*             EVERY BOOK CURRENTLY LOANED TO THAT MEMBER, AND    *
001800*             EVERY BOOK ON WHICH THE MEMBER HOLDS A RESERVATION *
001900*             (WITH THE MEMBER'S ZERO-BASED POSITION IN EACH     *
002000*             BOOK'S QUEUE).  BOTH LISTS ARE BUILT BY A SINGLE   *
002100*             SEQUENTIAL PASS OF BOOK-FILE - THIS IS NOT A JOIN  *
002200*             IN THE RELATIONAL SENSE, JUST A SCAN-AND-          *
002300*             ACCUMULATE, THE WAY THIS SHOP HAS ALWAYS BUILT     *
002400*             MEMBER-CENTRIC LISTINGS OFF A BOOK-KEYED FILE.     *
002500*                                                                *
002600*   INPUT:    LIBPARM CARD - COL 1-10 MEMBER-ID                  *
002700*   OUTPUT:   LIBRPT  PRINT LINE - LOAN OR RESERVATION DETAIL    *
002800*                                  LINES, ONE SECTION EACH       *
002900*                                                                *
003000*   CHANGE ACTIVITY -                                            *
003100*     DATE     BY    REQ NO   DESCRIPTION                        *
003200*   --------  -----  -------  ------------------------------    *
003300*   01/09/88  TLK    CR-0140  ORIGINAL - LOANS SECTION ONLY.     *
003400*   04/02/90  RSH    CR-0179  ADDED THE RESERVATIONS SECTION AND *
003500*                             THE QUEUE-POSITION LOOKUP.         *
003600*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS        *
003700*                             DISPLAYED BY THIS QUERY, NO CHANGE *
003800*                             NEEDED.                            *
003900*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR/LBMEMBR   *
004000*                             COPYBOOKS.                         *
004050*   03/11/04  RSH    CR-0421  220/225 WERE BORROWING             *
004060*                             WS-DAY-SUBSCRIPT OUT OF LBDATEW, A *
004070*                             COPYBOOK THIS MODULE NEVER COPIES -*
004080*                             GAVE THIS MODULE ITS OWN           *
004090*                             WS-SCAN-NDX FIELD INSTEAD.         *
004092*   03/11/04  RSH    CR-0425  ADDED THE UPSI-0 TRACE SWITCH SO   *
004094*                             WE CAN WATCH THE QUEUE POSITION    *
004096*                             BEING REPORTED ON A HUNG BATCH JOB *
004098*                             WITHOUT A RECOMPILE.               *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
004900     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005000            OFF STATUS IS WS-TRACE-SW-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005400         ORGANIZATION IS INDEXED
005500         ACCESS MODE IS SEQUENTIAL
005600         RECORD KEY IS BOOK-ID
005700         FILE STATUS IS WS-BOOKFILE-STATUS.
005800     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS RANDOM
006100         RECORD KEY IS MEMBER-ID
006200         FILE STATUS IS WS-MEMBFILE-STATUS.
006300     SELECT LIBPARM     ASSIGN TO LIBPARM
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-LIBPARM-STATUS.
006600     SELECT LIBRPT      ASSIGN TO LIBRPT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-LIBRPT-STATUS.
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  BOOK-FILE
007300     RECORDING MODE IS F.
007400 COPY LBBOOKR.
007500 FD  MEMBER-FILE
007600     RECORDING MODE IS F.
007700 COPY LBMEMBR.
007800 FD  LIBPARM
007900     RECORDING MODE IS F.
008000 01  LIBPARM-REC.
008100     05  LP-MEMBER-ID                PIC X(10).
008200     05  FILLER                      PIC X(70).
008300 FD  LIBRPT
008400     RECORDING MODE IS F.
008500 01  LIBRPT-REC                      PIC X(80).
008600******************************************************************
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUSES.
008900     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
009000     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
009100     05  WS-LIBPARM-STATUS           PIC X(02) VALUE SPACES.
009200     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009300 01  WS-SWITCHES.
009400     05  WS-BOOK-FILE-EOF-SW         PIC X(01) VALUE 'N'.
009500         88  BOOK-FILE-AT-EOF            VALUE 'Y'.
009600     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
009700         88  MEMBER-WAS-FOUND            VALUE 'Y'.
009800     05  WS-IN-QUEUE-SW              PIC X(01) VALUE 'N'.
009900         88  MEMBER-IN-THIS-QUEUE        VALUE 'Y'.
010000 01  WS-WORK-FIELDS.
010100     05  WS-REQUEST-MEMBER-ID        PIC X(10).
010200     05  WS-QUEUE-POSITION           PIC S9(04) COMP VALUE +0.
010220     05  WS-SCAN-NDX                 PIC S9(04) COMP VALUE +0.
010250 01  WS-QUEUE-POSITION-DUMP.
010260     05  WS-QUEUE-POSITION-EDIT      PIC ZZ9.
010270 01  WS-QUEUE-POSITION-DUMP-R REDEFINES WS-QUEUE-POSITION-DUMP.
010280     05  WS-QUEUE-POSITION-DUMP-X    PIC X(03).
010285 01  WS-TRACE-LINE.
010286     05  FILLER                      PIC X(18) VALUE
010287             'LBSUM100 QPOS    ='.
010288     05  WS-TRACE-COUNT              PIC ZZ9.
010289     05  FILLER                      PIC X(07) VALUE
010290             ' RAW = '.
010291     05  WS-TRACE-COUNT-RAW          PIC X(03).
010300 01  WS-RPT-LOAN-LINE.
010400     05  FILLER                      PIC X(06) VALUE 'LOAN: '.
010500     05  RPT-LOAN-BOOK-ID            PIC X(10).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  RPT-LOAN-TITLE              PIC X(40).
010800     05  FILLER                      PIC X(22) VALUE SPACES.
010900 01  WS-RPT-RSV-LINE.
011000     05  FILLER                      PIC X(06) VALUE 'RSVN: '.
011100     05  RPT-RSV-BOOK-ID             PIC X(10).
011200     05  FILLER                      PIC X(02) VALUE SPACES.
011300     05  RPT-RSV-POSITION            PIC Z(03)9.
011400     05  FILLER                      PIC X(55) VALUE SPACES.
011500 01  WS-RPT-FAIL-LINE.
011600     05  FILLER                      PIC X(06) VALUE 'FAIL: '.
011700     05  RPT-FAIL-MEMBER-ID          PIC X(10).
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  RPT-FAIL-REASON             PIC X(20).
012000     05  FILLER                      PIC X(42) VALUE SPACES.
012100 01  WS-STATS.
012200     05  WS-LOAN-LINE-COUNT          PIC S9(07) COMP VALUE +0.
012300     05  WS-RSV-LINE-COUNT           PIC S9(07) COMP VALUE +0.
012400******************************************************************
012500 PROCEDURE DIVISION.
012600******************************************************************
012700 000-MAIN-LOGIC.
012800     PERFORM 900-OPEN-FILES.
012900     PERFORM 110-READ-LIBPARM.
013000     PERFORM 150-FIND-MEMBER.
013100     IF MEMBER-WAS-FOUND
013200         PERFORM 200-SCAN-BOOK-FILE
013300             UNTIL BOOK-FILE-AT-EOF
013400     ELSE
013500         PERFORM 180-WRITE-NOT-FOUND-LINE
013600     END-IF.
013700     PERFORM 950-CLOSE-FILES.
013800     GOBACK.
013900******************************************************************
014000 110-READ-LIBPARM.
014100     READ LIBPARM
014200         AT END
014300             MOVE SPACES TO LIBPARM-REC
014400     END-READ.
014500     MOVE LP-MEMBER-ID TO WS-REQUEST-MEMBER-ID.
014600******************************************************************
014700 150-FIND-MEMBER.
014800     MOVE 'N' TO WS-MEMBER-FOUND-SW.
014900     MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID.
015000     READ MEMBER-FILE
015100         INVALID KEY
015200             CONTINUE
015300         NOT INVALID KEY
015400             MOVE 'Y' TO WS-MEMBER-FOUND-SW
015500     END-READ.
015600******************************************************************
015700 180-WRITE-NOT-FOUND-LINE.
015800     MOVE WS-REQUEST-MEMBER-ID TO RPT-FAIL-MEMBER-ID.
015900     MOVE 'MEMBER_NOT_FOUND'   TO RPT-FAIL-REASON.
016000     MOVE WS-RPT-FAIL-LINE     TO LIBRPT-REC.
016100     WRITE LIBRPT-REC.
016200******************************************************************
016300 200-SCAN-BOOK-FILE.
016400     READ BOOK-FILE NEXT RECORD
016500         AT END
016600             MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
016700         NOT AT END
016800             IF BOOK-LOANED-TO = WS-REQUEST-MEMBER-ID
016900                 PERFORM 210-ADD-LOAN
017000             END-IF
017100             PERFORM 220-ADD-RESERVATION
017200     END-READ.
017300******************************************************************
017400 210-ADD-LOAN.
017500     MOVE BOOK-ID           TO RPT-LOAN-BOOK-ID.
017600     MOVE BOOK-TITLE (1:40) TO RPT-LOAN-TITLE.
017700     MOVE WS-RPT-LOAN-LINE  TO LIBRPT-REC.
017800     WRITE LIBRPT-REC.
017900     ADD 1 TO WS-LOAN-LINE-COUNT.
018000******************************************************************
018100*    SCAN THIS BOOK'S QUEUE FOR THE MEMBER; IF FOUND, EMIT ONE   *
018200*    RESERVATION LINE CARRYING THE MEMBER'S ZERO-BASED POSITION. *
018300******************************************************************
018400 220-ADD-RESERVATION.
018500     MOVE 'N' TO WS-IN-QUEUE-SW.
018600     IF BOOK-QUEUE-COUNT > 0
018610         MOVE 1 TO WS-SCAN-NDX
018620         PERFORM 225-SCAN-QUEUE-SLOT
018630             UNTIL WS-SCAN-NDX > BOOK-QUEUE-COUNT
018640                OR MEMBER-IN-THIS-QUEUE
019600     END-IF.
019700     IF MEMBER-IN-THIS-QUEUE
019710         IF WS-TRACE-SW-ON
019720             PERFORM 910-TRACE-QUEUE-POSITION
019730         END-IF
019800         MOVE BOOK-ID         TO RPT-RSV-BOOK-ID
019900         MOVE WS-QUEUE-POSITION TO RPT-RSV-POSITION
020000         MOVE WS-RPT-RSV-LINE TO LIBRPT-REC
020100         WRITE LIBRPT-REC
020200         ADD 1 TO WS-RSV-LINE-COUNT
020300     END-IF.
020400******************************************************************
020410 225-SCAN-QUEUE-SLOT.
020420     IF BOOK-QUEUE-MEMBERS (WS-SCAN-NDX) = WS-REQUEST-MEMBER-ID
020430         COMPUTE WS-QUEUE-POSITION = WS-SCAN-NDX - 1
020440         MOVE 'Y' TO WS-IN-QUEUE-SW
020450     END-IF.
020460     ADD 1 TO WS-SCAN-NDX.
020462******************************************************************
020464*    CR-0425 - SHOW THE MEMBER'S ZERO-BASED QUEUE POSITION        *
020466*    (EDITED AND RAW) WHEN THE UPSI-0 TRACE SWITCH IS ON.         *
020468******************************************************************
020469 910-TRACE-QUEUE-POSITION.
020470     MOVE WS-QUEUE-POSITION TO WS-QUEUE-POSITION-EDIT.
020471     MOVE WS-QUEUE-POSITION-EDIT TO WS-TRACE-COUNT.
020472     MOVE WS-QUEUE-POSITION-DUMP-X TO WS-TRACE-COUNT-RAW.
020473     DISPLAY WS-TRACE-LINE.
020474******************************************************************
020500 900-OPEN-FILES.
020600     OPEN INPUT BOOK-FILE MEMBER-FILE LIBPARM
020700          OUTPUT LIBRPT.
020800     IF WS-BOOKFILE-STATUS NOT = '00'
020900         DISPLAY 'LBSUM100 - ERROR OPENING BOOK-FILE, STATUS='
021000                 WS-BOOKFILE-STATUS
021100         MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
021200     END-IF.
021300******************************************************************
021400 950-CLOSE-FILES.
021500     DISPLAY 'LBSUM100 LOAN-LINES=' WS-LOAN-LINE-COUNT
021600             ' RSVN-LINES=' WS-RSV-LINE-COUNT.
021700     CLOSE BOOK-FILE MEMBER-FILE LIBPARM LIBRPT.
021800******************************************************************
