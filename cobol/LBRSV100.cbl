000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBRSV100.
000700 AUTHOR.         T L KOWALSKI.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   08/19/87.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBRSV100                                           *
001500*                                                                *
001600*   FUNCTION:  RESERVE-BOOK TRANSACTION.  A MEMBER ASKS TO GET   *
001700*              IN LINE FOR A BOOK.  THREE OUTCOMES ARE POSSIBLE: *
001800*              (1) THE BOOK IS FREE AND THE QUEUE IS EMPTY - THE *
001900*                  LOAN IS GRANTED IMMEDIATELY, SUBJECT TO THE   *
002000*                  SAME LOAN-LIMIT CHECK AS A DIRECT BORROW;     *
002100*              (2) THE BOOK IS OUT - THE MEMBER IS ADDED TO THE  *
002200*                  TAIL OF THE QUEUE;                            *
002300*              (3) THE BOOK IS FREE BUT THE QUEUE IS SOMEHOW     *
002400*                  NOT EMPTY (SHOULD NOT HAPPEN IN NORMAL        *
002500*                  OPERATION SINCE CASE 1 ALWAYS FIRES FIRST) -  *
002600*                  THE MEMBER IS APPENDED AS A CONSISTENCY       *
002700*                  FALLBACK RATHER THAN GRANTED THE BOOK.        *
002800*              A MEMBER ALREADY ANYWHERE IN THE QUEUE MAY NOT    *
002900*              RESERVE A SECOND TIME.                            *
003000*                                                                *
003100*   INPUT:   LIBTRAN CARD - COL 1-10  BOOK-ID                    *
003200*                           COL 11-20 MEMBER-ID                  *
003300*   OUTPUT:  LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE        *
003400*                                                                *
003500*   CHANGE ACTIVITY -                                            *
003600*     DATE     BY    REQ NO   DESCRIPTION                        *
003700*   --------  -----  -------  ------------------------------    *
003800*   08/19/87  TLK    CR-0118  ORIGINAL - SIMPLE TAIL-OF-QUEUE    *
003900*                             RESERVE, NO IMMEDIATE GRANT.       *
004000*   04/02/90  RSH    CR-0179  ADDED THE IMMEDIATE-GRANT-ON-      *
004100*                             RESERVE RULE - THE CIRC DESK WAS   *
004200*                             MANUALLY CONVERTING THESE TO       *
004300*                             BORROWS ALL DAY.                   *
004400*   02/02/91  RSH    CR-0203  MOVED THE LOAN-LIMIT TEST INTO THE *
004500*                             SHARED LBELIG10 ROUTINE.           *
004600*   09/02/94  TLK    CR-0277  ADDED THE CONSISTENCY-FALLBACK     *
004700*                             APPEND PATH FOR AN AVAILABLE BOOK  *
004800*                             WITH A NON-EMPTY QUEUE - SHOULD    *
004900*                             NEVER FIRE, KEPT FOR PARITY WITH   *
005000*                             THE ONLINE RULE ENGINE.            *
005100*   11/30/98  PAJ    CR-0311  Y2K - SWITCHED TO WS-TODAY-CCYYMMDD*
005200*                             (SEE LBDATEW) FOR THE IMMEDIATE-   *
005300*                             GRANT DUE DATE.                    *
005400*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR/LBMEMBR   *
005500*                             COPYBOOKS.                         *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-390.
006000 OBJECT-COMPUTER.   IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
006400     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006500            OFF STATUS IS WS-TRACE-SW-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS RANDOM
007100         RECORD KEY IS BOOK-ID
007200         FILE STATUS IS WS-BOOKFILE-STATUS.
007300     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS RANDOM
007600         RECORD KEY IS MEMBER-ID
007700         FILE STATUS IS WS-MEMBFILE-STATUS.
007800     SELECT LIBTRAN     ASSIGN TO LIBTRAN
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-LIBTRAN-STATUS.
008100     SELECT LIBRPT      ASSIGN TO LIBRPT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-LIBRPT-STATUS.
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  BOOK-FILE
008800     RECORDING MODE IS F.
008900 COPY LBBOOKR.
009000 FD  MEMBER-FILE
009100     RECORDING MODE IS F.
009200 COPY LBMEMBR.
009300 FD  LIBTRAN
009400     RECORDING MODE IS F.
009500 01  LIBTRAN-REC.
009600     05  LT-BOOK-ID                  PIC X(10).
009700     05  LT-MEMBER-ID                PIC X(10).
009800     05  FILLER                      PIC X(60).
009900 FD  LIBRPT
010000     RECORDING MODE IS F.
010100 01  LIBRPT-REC                      PIC X(80).
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400 01  WS-FILE-STATUSES.
010500     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
010600     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
010700     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
010800     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
010900 01  WS-SWITCHES.
011000     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
011100         88  LIBTRAN-AT-EOF              VALUE 'Y'.
011200     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
011300         88  BOOK-WAS-FOUND              VALUE 'Y'.
011400     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
011500         88  MEMBER-WAS-FOUND            VALUE 'Y'.
011600     05  WS-ELIGIBLE-SW              PIC X(01) VALUE 'N'.
011700         88  MEMBER-IS-ELIGIBLE          VALUE 'Y'.
011800     05  WS-ALREADY-QUEUED-SW        PIC X(01) VALUE 'N'.
011900         88  MEMBER-ALREADY-QUEUED       VALUE 'Y'.
012000 01  WS-WORK-FIELDS.
012100     05  WS-REQUEST-BOOK-ID          PIC X(10).
012200     05  WS-REQUEST-MEMBER-ID        PIC X(10).
012300     05  WS-DIV-RESULT               PIC S9(07) COMP VALUE +0.
012400     05  WS-DIV-REMAINDER            PIC S9(03) COMP VALUE +0.
012500 COPY LBDATEW.
012600 COPY LBRESLT.
012700 01  WS-RPT-LINE.
012800     05  RPT-BOOK-ID                 PIC X(10).
012900     05  FILLER                      PIC X(02) VALUE SPACES.
013000     05  RPT-MEMBER-ID               PIC X(10).
013100     05  FILLER                      PIC X(02) VALUE SPACES.
013200     05  RPT-OK-FLAG                 PIC X(04).
013300     05  FILLER                      PIC X(02) VALUE SPACES.
013400     05  RPT-REASON                  PIC X(20).
013500     05  FILLER                      PIC X(30) VALUE SPACES.
013600 01  WS-STATS.
013700     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
013800     05  WS-GRANTED-COUNT            PIC S9(07) COMP VALUE +0.
013900     05  WS-QUEUED-COUNT             PIC S9(07) COMP VALUE +0.
014000******************************************************************
014100 PROCEDURE DIVISION.
014200******************************************************************
014300 000-MAIN-LOGIC.
014400     PERFORM 900-OPEN-FILES.
014500     PERFORM 910-GET-TODAY.
014600     PERFORM 100-READ-LIBTRAN.
014700     PERFORM 200-RESERVE-BOOK
014800         UNTIL LIBTRAN-AT-EOF.
014900     PERFORM 950-CLOSE-FILES.
015000     GOBACK.
015100******************************************************************
015200 100-READ-LIBTRAN.
015300     READ LIBTRAN
015400         AT END
015500             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
015600     END-READ.
015700******************************************************************
015800 200-RESERVE-BOOK.
015900     ADD 1 TO WS-TRAN-COUNT.
016000     MOVE LT-BOOK-ID   TO WS-REQUEST-BOOK-ID.
016100     MOVE LT-MEMBER-ID TO WS-REQUEST-MEMBER-ID.
016200     MOVE SPACES TO WS-RESULT-OK.
016300     MOVE SPACES TO WS-REASON-CODE.
016400     PERFORM 210-FIND-BOOK.
016500     IF NOT BOOK-WAS-FOUND
016600         SET REASON-BOOK-NOT-FOUND TO TRUE
016700         PERFORM 280-FAIL-TRANSACTION
016800     ELSE
016900         PERFORM 220-FIND-MEMBER
017000         IF NOT MEMBER-WAS-FOUND
017100             SET REASON-MEMBER-NOT-FOUND TO TRUE
017200             PERFORM 280-FAIL-TRANSACTION
017300         ELSE
017400             PERFORM 230-CHECK-ALREADY-QUEUED
017500             IF MEMBER-ALREADY-QUEUED
017600                 SET REASON-ALREADY-RESERVED TO TRUE
017700                 PERFORM 280-FAIL-TRANSACTION
017800             ELSE
017900                 PERFORM 240-ROUTE-REQUEST
018000             END-IF
018100         END-IF
018200     END-IF.
018300     PERFORM 100-READ-LIBTRAN.
018400******************************************************************
018500 210-FIND-BOOK.
018600     MOVE 'N' TO WS-BOOK-FOUND-SW.
018700     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
018800     READ BOOK-FILE
018900         INVALID KEY
019000             CONTINUE
019100         NOT INVALID KEY
019200             MOVE 'Y' TO WS-BOOK-FOUND-SW
019300     END-READ.
019400******************************************************************
019500 220-FIND-MEMBER.
019600     MOVE 'N' TO WS-MEMBER-FOUND-SW.
019700     MOVE WS-REQUEST-MEMBER-ID TO MEMBER-ID.
019800     READ MEMBER-FILE
019900         INVALID KEY
020000             CONTINUE
020100         NOT INVALID KEY
020200             MOVE 'Y' TO WS-MEMBER-FOUND-SW
020300     END-READ.
020400******************************************************************
020500*    A MEMBER ANYWHERE IN THE QUEUE (NOT JUST THE HEAD) CANNOT   *
020600*    RESERVE A SECOND TIME.                                      *
020700******************************************************************
020800 230-CHECK-ALREADY-QUEUED.
020900     MOVE 'N' TO WS-ALREADY-QUEUED-SW.
020950     IF BOOK-QUEUE-COUNT > 0
020960         MOVE 1 TO WS-DAY-SUBSCRIPT
020970         PERFORM 235-SCAN-QUEUE-SLOT
020980             UNTIL WS-DAY-SUBSCRIPT > BOOK-QUEUE-COUNT
021000     END-IF.
021010******************************************************************
021020 235-SCAN-QUEUE-SLOT.
021030     IF BOOK-QUEUE-MEMBERS (WS-DAY-SUBSCRIPT) = WS-REQUEST-MEMBER-ID
021040         MOVE 'Y' TO WS-ALREADY-QUEUED-SW
021050     END-IF.
021060     ADD 1 TO WS-DAY-SUBSCRIPT.
021900******************************************************************
022000 240-ROUTE-REQUEST.
022100     IF BOOK-AVAILABLE AND BOOK-QUEUE-COUNT > 0
022200         PERFORM 250-QUEUE-FALLBACK
022300     ELSE
022400         IF BOOK-AVAILABLE
022500             PERFORM 260-IMMEDIATE-GRANT
022600         ELSE
022700             PERFORM 270-ENQUEUE-TAIL
022800         END-IF
022900     END-IF.
023000******************************************************************
023100*    CONSISTENCY FALLBACK - SHOULD NOT HAPPEN IN NORMAL          *
023200*    OPERATION, BUT IF THE BOOK IS FREE WITH A NON-EMPTY QUEUE,  *
023300*    APPEND RATHER THAN GRANT.                                   *
023400******************************************************************
023500 250-QUEUE-FALLBACK.
023600     PERFORM 270-ENQUEUE-TAIL.
023700******************************************************************
023800 260-IMMEDIATE-GRANT.
023900     CALL 'LBELIG10' USING WS-REQUEST-MEMBER-ID WS-ELIGIBLE-SW.
024000     IF MEMBER-IS-ELIGIBLE
024100         MOVE WS-REQUEST-MEMBER-ID TO BOOK-LOANED-TO
024200         PERFORM 920-ADD-LOAN-PERIOD
024300         REWRITE BOOK-REC
024400         SET RESULT-IS-OK TO TRUE
024500         ADD 1 TO WS-GRANTED-COUNT
024600         PERFORM 290-WRITE-REPORT-LINE
024700     ELSE
024800         SET REASON-BORROW-LIMIT TO TRUE
024900         PERFORM 280-FAIL-TRANSACTION
025000     END-IF.
025100******************************************************************
025200 270-ENQUEUE-TAIL.
025300     ADD 1 TO BOOK-QUEUE-COUNT.
025400     MOVE WS-REQUEST-MEMBER-ID
025500         TO BOOK-QUEUE-MEMBERS (BOOK-QUEUE-COUNT).
025600     REWRITE BOOK-REC.
025700     SET RESULT-IS-OK TO TRUE.
025800     ADD 1 TO WS-QUEUED-COUNT.
025900     PERFORM 290-WRITE-REPORT-LINE.
026000******************************************************************
026100 280-FAIL-TRANSACTION.
026200     SET RESULT-IS-FAILED TO TRUE.
026300     PERFORM 290-WRITE-REPORT-LINE.
026400******************************************************************
026500 290-WRITE-REPORT-LINE.
026600     MOVE WS-REQUEST-BOOK-ID   TO RPT-BOOK-ID.
026700     MOVE WS-REQUEST-MEMBER-ID TO RPT-MEMBER-ID.
026800     IF RESULT-IS-OK
026900         MOVE 'OK  ' TO RPT-OK-FLAG
027000     ELSE
027100         MOVE 'FAIL' TO RPT-OK-FLAG
027200     END-IF.
027300     MOVE WS-REASON-CODE TO RPT-REASON.
027400     MOVE WS-RPT-LINE TO LIBRPT-REC.
027500     WRITE LIBRPT-REC.
027600******************************************************************
027700*    DUE DATE = TODAY + WS-DEFAULT-LOAN-DAYS (14).               *
027800******************************************************************
027900 920-ADD-LOAN-PERIOD.
028000     MOVE WS-TODAY-CCYYMMDD TO BOOK-DUE-DATE.
028100     MOVE WS-DEFAULT-LOAN-DAYS TO WS-DAYS-TO-APPLY.
028200     PERFORM 930-ADVANCE-ONE-DAY
028300         WS-DAYS-TO-APPLY TIMES.
028400******************************************************************
028500 930-ADVANCE-ONE-DAY.
028600     PERFORM 940-SET-LEAP-YEAR-SW.
028700     ADD 1 TO BOOK-DUE-DD.
028800     IF BOOK-DUE-MM = 2 AND IS-LEAP-YEAR
028900         IF BOOK-DUE-DD > 29
029000             MOVE 1 TO BOOK-DUE-DD
029100             ADD 1 TO BOOK-DUE-MM
029200         END-IF
029300     ELSE
029400         IF BOOK-DUE-DD >
029500                 WS-DAYS-IN-MONTH (BOOK-DUE-MM)
029600             MOVE 1 TO BOOK-DUE-DD
029700             ADD 1 TO BOOK-DUE-MM
029800         END-IF
029900     END-IF.
030000     IF BOOK-DUE-MM > 12
030100         MOVE 1 TO BOOK-DUE-MM
030200         ADD 1 TO BOOK-DUE-CCYY
030300     END-IF.
030400******************************************************************
030500 940-SET-LEAP-YEAR-SW.
030600     MOVE 'N' TO WS-LEAP-YEAR-SW.
030700     DIVIDE BOOK-DUE-CCYY BY 400 GIVING WS-DIV-RESULT
030800         REMAINDER WS-DIV-REMAINDER.
030900     IF WS-DIV-REMAINDER = 0
031000         MOVE 'Y' TO WS-LEAP-YEAR-SW
031100     ELSE
031200         DIVIDE BOOK-DUE-CCYY BY 100 GIVING WS-DIV-RESULT
031300             REMAINDER WS-DIV-REMAINDER
031400         IF WS-DIV-REMAINDER NOT = 0
031500             DIVIDE BOOK-DUE-CCYY BY 4 GIVING WS-DIV-RESULT
031600                 REMAINDER WS-DIV-REMAINDER
031700             IF WS-DIV-REMAINDER = 0
031800                 MOVE 'Y' TO WS-LEAP-YEAR-SW
031900             END-IF
032000         END-IF
032100     END-IF.
032200******************************************************************
032300 910-GET-TODAY.
032400     ACCEPT WS-TODAY-RAW FROM DATE.
032500     IF WS-TODAY-YY < 50
032600         MOVE 20 TO WS-TODAY-CENTURY
032700     ELSE
032800         MOVE 19 TO WS-TODAY-CENTURY
032900     END-IF.
033000     COMPUTE WS-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
033100     MOVE WS-TODAY-MM TO WS-TODAY-MM-O.
033200     MOVE WS-TODAY-DD TO WS-TODAY-DD-O.
033300******************************************************************
033400 900-OPEN-FILES.
033500     OPEN I-O BOOK-FILE
033600          INPUT MEMBER-FILE LIBTRAN
033700          OUTPUT LIBRPT.
033800     IF WS-BOOKFILE-STATUS NOT = '00'
033900         DISPLAY 'LBRSV100 - ERROR OPENING BOOK-FILE, STATUS='
034000                 WS-BOOKFILE-STATUS
034100         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
034200     END-IF.
034300     IF WS-LIBTRAN-STATUS NOT = '00'
034400         DISPLAY 'LBRSV100 - ERROR OPENING LIBTRAN, STATUS='
034500                 WS-LIBTRAN-STATUS
034600         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
034700     END-IF.
034800******************************************************************
034900 950-CLOSE-FILES.
035000     DISPLAY 'LBRSV100 TRANSACTIONS=' WS-TRAN-COUNT
035100             ' GRANTED=' WS-GRANTED-COUNT
035200             ' QUEUED=' WS-QUEUED-COUNT.
035300     CLOSE BOOK-FILE MEMBER-FILE LIBTRAN LIBRPT.
035400******************************************************************
