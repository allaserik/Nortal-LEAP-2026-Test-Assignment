000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBRTN100.
000700 AUTHOR.         R S HARMON.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   03/11/85.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBRTN100                                           *
001500*                                                                *
001600*   FUNCTION:  RETURN-BOOK TRANSACTION.  CLEARS THE LOAN AND,    *
001700*              IF THE BOOK HAS A RESERVATION QUEUE, HANDS IT OFF *
001800*              TO THE FIRST ELIGIBLE MEMBER ON THE QUEUE.        *
001900*              INELIGIBLE OR MISSING CANDIDATES ARE DISCARDED -  *
002000*              THEY ARE NOT GIVEN A SECOND CHANCE ON A LATER     *
002100*              RETURN.                                           *
002200*                                                                *
002300*   INPUT:   LIBTRAN CARD - COL 1-10  BOOK-ID                    *
002400*                           COL 11-20 MEMBER-ID (RETURNING)      *
002500*   OUTPUT:  LIBRPT  PRINT LINE - OK/FAIL AND NEXT-MEMBER-ID     *
002600*                                                                *
002700*   CHANGE ACTIVITY -                                            *
002800*     DATE     BY    REQ NO   DESCRIPTION                        *
002900*   --------  -----  -------  ------------------------------    *
003000*   03/11/85  RSH    CR-0041  ORIGINAL - CLEAR THE LOAN, NO      *
003100*                             QUEUE HAND-OFF YET.                *
003200*   08/19/87  TLK    CR-0118  ADDED THE RESERVATION QUEUE HAND-  *
003300*                             OFF LOOP.                          *
003400*   02/02/91  RSH    CR-0203  MOVED THE LOAN-LIMIT TEST INTO THE *
003500*                             SHARED LBELIG10 ROUTINE.           *
003600*   09/02/94  TLK    CR-0277  CONFIRMED SKIPPED CANDIDATES ARE   *
003700*                             PERMANENTLY REMOVED FROM THE QUEUE *
003800*                             - NOT RE-QUEUED FOR NEXT TIME.     *
003900*   11/30/98  PAJ    CR-0311  Y2K - SWITCHED TO WS-TODAY-CCYYMMDD*
004000*                             (SEE LBDATEW) FOR THE HAND-OFF DUE *
004100*                             DATE.                              *
004200*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR/LBMEMBR   *
004300*                             COPYBOOKS.                         *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
005200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005300            OFF STATUS IS WS-TRACE-SW-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM
005900         RECORD KEY IS BOOK-ID
006000         FILE STATUS IS WS-BOOKFILE-STATUS.
006600     SELECT LIBTRAN     ASSIGN TO LIBTRAN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-LIBTRAN-STATUS.
006900     SELECT LIBRPT      ASSIGN TO LIBRPT
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-LIBRPT-STATUS.
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  BOOK-FILE
007600     RECORDING MODE IS F.
007700 COPY LBBOOKR.
008100 FD  LIBTRAN
008200     RECORDING MODE IS F.
008300 01  LIBTRAN-REC.
008400     05  LT-BOOK-ID                  PIC X(10).
008500     05  LT-MEMBER-ID                PIC X(10).
008600     05  FILLER                      PIC X(60).
008700 FD  LIBRPT
008800     RECORDING MODE IS F.
008900 01  LIBRPT-REC                      PIC X(80).
009000******************************************************************
009100 WORKING-STORAGE SECTION.
009200 01  WS-FILE-STATUSES.
009300     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
009500     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
009600     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009700 01  WS-SWITCHES.
009800     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
009900         88  LIBTRAN-AT-EOF              VALUE 'Y'.
010000     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
010100         88  BOOK-WAS-FOUND              VALUE 'Y'.
010200     05  WS-ELIGIBLE-SW              PIC X(01) VALUE 'N'.
010300         88  MEMBER-IS-ELIGIBLE          VALUE 'Y'.
010400     05  WS-HANDOFF-DONE-SW          PIC X(01) VALUE 'N'.
010500         88  HANDOFF-IS-DONE             VALUE 'Y'.
010600 01  WS-WORK-FIELDS.
010700     05  WS-REQUEST-BOOK-ID          PIC X(10).
010800     05  WS-REQUEST-MEMBER-ID        PIC X(10).
010900     05  WS-CANDIDATE-MEMBER-ID      PIC X(10).
011000     05  WS-DIV-RESULT               PIC S9(07) COMP VALUE +0.
011100     05  WS-DIV-REMAINDER            PIC S9(03) COMP VALUE +0.
011200 COPY LBDATEW.
011300 COPY LBRESLT.
011400 01  WS-RPT-LINE.
011500     05  RPT-BOOK-ID                 PIC X(10).
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  RPT-MEMBER-ID               PIC X(10).
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  RPT-OK-FLAG                 PIC X(04).
012000     05  FILLER                      PIC X(02) VALUE SPACES.
012100     05  RPT-NEXT-MEMBER             PIC X(10).
012200     05  FILLER                      PIC X(39) VALUE SPACES.
012300 01  WS-STATS.
012400     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
012500     05  WS-HANDOFF-COUNT            PIC S9(07) COMP VALUE +0.
012600******************************************************************
012700 PROCEDURE DIVISION.
012800******************************************************************
012900 000-MAIN-LOGIC.
013000     PERFORM 900-OPEN-FILES.
013100     PERFORM 910-GET-TODAY.
013200     PERFORM 100-READ-LIBTRAN.
013300     PERFORM 200-RETURN-BOOK
013400         UNTIL LIBTRAN-AT-EOF.
013500     PERFORM 950-CLOSE-FILES.
013600     GOBACK.
013700******************************************************************
013800 100-READ-LIBTRAN.
013900     READ LIBTRAN
014000         AT END
014100             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
014200     END-READ.
014300******************************************************************
014400 200-RETURN-BOOK.
014500     ADD 1 TO WS-TRAN-COUNT.
014600     MOVE LT-BOOK-ID   TO WS-REQUEST-BOOK-ID.
014700     MOVE LT-MEMBER-ID TO WS-REQUEST-MEMBER-ID.
014800     MOVE SPACES TO WS-RESULT-OK.
014900     MOVE SPACES TO WS-NEXT-MEMBER-ID.
015000     PERFORM 210-FIND-BOOK.
015100     IF NOT BOOK-WAS-FOUND
015200         SET RESULT-IS-FAILED TO TRUE
015300     ELSE
015400         IF BOOK-AVAILABLE
015500             SET RESULT-IS-FAILED TO TRUE
015600         ELSE
015700             IF BOOK-LOANED-TO NOT = WS-REQUEST-MEMBER-ID
015800                 SET RESULT-IS-FAILED TO TRUE
015900             ELSE
016000                 PERFORM 230-CLEAR-LOAN
016100                 PERFORM 300-HANDOFF-LOOP THRU 300-HANDOFF-EXIT
016200                 REWRITE BOOK-REC
016300                 SET RESULT-IS-OK TO TRUE
016400             END-IF
016500         END-IF
016600     END-IF.
016700     PERFORM 290-WRITE-REPORT-LINE.
016800     PERFORM 100-READ-LIBTRAN.
016900******************************************************************
017000 210-FIND-BOOK.
017100     MOVE 'N' TO WS-BOOK-FOUND-SW.
017200     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
017300     READ BOOK-FILE
017400         INVALID KEY
017500             CONTINUE
017600         NOT INVALID KEY
017700             MOVE 'Y' TO WS-BOOK-FOUND-SW
017800     END-READ.
017900******************************************************************
018000 230-CLEAR-LOAN.
018100     MOVE SPACES TO BOOK-LOANED-TO.
018200     MOVE 0      TO BOOK-DUE-DATE.
018300******************************************************************
018400*    HAND-OFF LOOP - POP THE HEAD OF THE QUEUE, DISCARD IT IF    *
018500*    THE CANDIDATE IS NO LONGER ELIGIBLE, AND KEEP GOING UNTIL   *
018600*    SOMEONE TAKES THE BOOK OR THE QUEUE RUNS DRY.               *
018700******************************************************************
018800 300-HANDOFF-LOOP.
018900     MOVE 'N' TO WS-HANDOFF-DONE-SW.
019000     PERFORM 310-POP-QUEUE-HEAD
019100         UNTIL BOOK-QUEUE-COUNT = 0 OR HANDOFF-IS-DONE.
019200 300-HANDOFF-EXIT.
019300     EXIT.
019400******************************************************************
019500 310-POP-QUEUE-HEAD.
019600     MOVE BOOK-QUEUE-MEMBERS (1) TO WS-CANDIDATE-MEMBER-ID.
019610     MOVE 1 TO WS-DAY-SUBSCRIPT.
019620     PERFORM 315-SHIFT-QUEUE-UP
019630         UNTIL WS-DAY-SUBSCRIPT >= BOOK-QUEUE-COUNT.
020200     MOVE SPACES TO BOOK-QUEUE-MEMBERS (BOOK-QUEUE-COUNT).
020300     SUBTRACT 1 FROM BOOK-QUEUE-COUNT.
020400     CALL 'LBELIG10' USING WS-CANDIDATE-MEMBER-ID WS-ELIGIBLE-SW.
020500     IF MEMBER-IS-ELIGIBLE
020600         MOVE WS-CANDIDATE-MEMBER-ID TO BOOK-LOANED-TO
020700         PERFORM 920-ADD-LOAN-PERIOD
020800         MOVE WS-CANDIDATE-MEMBER-ID TO WS-NEXT-MEMBER-ID
020900         ADD 1 TO WS-HANDOFF-COUNT
021000         MOVE 'Y' TO WS-HANDOFF-DONE-SW
021100     END-IF.
021150******************************************************************
021160 315-SHIFT-QUEUE-UP.
021170     MOVE BOOK-QUEUE-MEMBERS (WS-DAY-SUBSCRIPT + 1)
021180         TO BOOK-QUEUE-MEMBERS (WS-DAY-SUBSCRIPT).
021190     ADD 1 TO WS-DAY-SUBSCRIPT.
021200******************************************************************
021300 290-WRITE-REPORT-LINE.
021400     MOVE WS-REQUEST-BOOK-ID   TO RPT-BOOK-ID.
021500     MOVE WS-REQUEST-MEMBER-ID TO RPT-MEMBER-ID.
021600     IF RESULT-IS-OK
021700         MOVE 'OK  ' TO RPT-OK-FLAG
021800     ELSE
021900         MOVE 'FAIL' TO RPT-OK-FLAG
022000     END-IF.
022100     MOVE WS-NEXT-MEMBER-ID TO RPT-NEXT-MEMBER.
022200     MOVE WS-RPT-LINE TO LIBRPT-REC.
022300     WRITE LIBRPT-REC.
022400******************************************************************
022500*    DUE DATE = TODAY + WS-DEFAULT-LOAN-DAYS (14).               *
022600******************************************************************
022700 920-ADD-LOAN-PERIOD.
022800     MOVE WS-TODAY-CCYYMMDD TO BOOK-DUE-DATE.
022900     MOVE WS-DEFAULT-LOAN-DAYS TO WS-DAYS-TO-APPLY.
023000     PERFORM 930-ADVANCE-ONE-DAY
023100         WS-DAYS-TO-APPLY TIMES.
023200******************************************************************
023300 930-ADVANCE-ONE-DAY.
023400     PERFORM 940-SET-LEAP-YEAR-SW.
023500     ADD 1 TO BOOK-DUE-DD.
023600     IF BOOK-DUE-MM = 2 AND IS-LEAP-YEAR
023700         IF BOOK-DUE-DD > 29
023800             MOVE 1 TO BOOK-DUE-DD
023900             ADD 1 TO BOOK-DUE-MM
024000         END-IF
024100     ELSE
024200         IF BOOK-DUE-DD >
024300                 WS-DAYS-IN-MONTH (BOOK-DUE-MM)
024400             MOVE 1 TO BOOK-DUE-DD
024500             ADD 1 TO BOOK-DUE-MM
024600         END-IF
024700     END-IF.
024800     IF BOOK-DUE-MM > 12
024900         MOVE 1 TO BOOK-DUE-MM
025000         ADD 1 TO BOOK-DUE-CCYY
025100     END-IF.
025200******************************************************************
025300 940-SET-LEAP-YEAR-SW.
025400     MOVE 'N' TO WS-LEAP-YEAR-SW.
025500     DIVIDE BOOK-DUE-CCYY BY 400 GIVING WS-DIV-RESULT
025600         REMAINDER WS-DIV-REMAINDER.
025700     IF WS-DIV-REMAINDER = 0
025800         MOVE 'Y' TO WS-LEAP-YEAR-SW
025900     ELSE
026000         DIVIDE BOOK-DUE-CCYY BY 100 GIVING WS-DIV-RESULT
026100             REMAINDER WS-DIV-REMAINDER
026200         IF WS-DIV-REMAINDER NOT = 0
026300             DIVIDE BOOK-DUE-CCYY BY 4 GIVING WS-DIV-RESULT
026400                 REMAINDER WS-DIV-REMAINDER
026500             IF WS-DIV-REMAINDER = 0
026600                 MOVE 'Y' TO WS-LEAP-YEAR-SW
026700             END-IF
026800         END-IF
026900     END-IF.
027000******************************************************************
027100 910-GET-TODAY.
027200     ACCEPT WS-TODAY-RAW FROM DATE.
027300     IF WS-TODAY-YY < 50
027400         MOVE 20 TO WS-TODAY-CENTURY
027500     ELSE
027600         MOVE 19 TO WS-TODAY-CENTURY
027700     END-IF.
027800     COMPUTE WS-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
027900     MOVE WS-TODAY-MM TO WS-TODAY-MM-O.
028000     MOVE WS-TODAY-DD TO WS-TODAY-DD-O.
028100******************************************************************
028200 900-OPEN-FILES.
028300     OPEN I-O BOOK-FILE
028400          INPUT LIBTRAN
028500          OUTPUT LIBRPT.
028600     IF WS-BOOKFILE-STATUS NOT = '00'
028700         DISPLAY 'LBRTN100 - ERROR OPENING BOOK-FILE, STATUS='
028800                 WS-BOOKFILE-STATUS
028900         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
029000     END-IF.
029100     IF WS-LIBTRAN-STATUS NOT = '00'
029200         DISPLAY 'LBRTN100 - ERROR OPENING LIBTRAN, STATUS='
029300                 WS-LIBTRAN-STATUS
029400         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
029500     END-IF.
029600******************************************************************
029700 950-CLOSE-FILES.
029800     DISPLAY 'LBRTN100 TRANSACTIONS=' WS-TRAN-COUNT
029900             ' HANDED-OFF=' WS-HANDOFF-COUNT.
030000     CLOSE BOOK-FILE LIBTRAN LIBRPT.
030100******************************************************************
