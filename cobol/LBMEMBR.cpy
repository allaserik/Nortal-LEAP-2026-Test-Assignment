000100******************************************************************LBMEMBR
000200*                                                                *LBMEMBR
000300*   MEMBER NAME   = LBMEMBR                                     *LBMEMBR
000400*                                                                *LBMEMBR
000500*   DESCRIPTIVE NAME = CIRCULATION SYSTEM - LIBRARY MEMBER       *LBMEMBR
000600*                      MASTER RECORD LAYOUT.  ONE RECORD PER     *LBMEMBR
000700*                      ENROLLED MEMBER.  KEYED BY MEMBER-ID ON   *LBMEMBR
000800*                      THE MEMBER-FILE (INDEXED, DYNAMIC).       *LBMEMBR
000900*                                                                *LBMEMBR
001000*   USED BY  = LBBRW100 LBRTN100 LBRSV100 LBCAN100 LBSUM100      *LBMEMBR
001100*              LBMMT100 LBELIG10                                 *LBMEMBR
001200*                                                                *LBMEMBR
001300*   CHANGE ACTIVITY -                                            *LBMEMBR
001400*     DATE     BY    REQ NO   DESCRIPTION                        *LBMEMBR
001500*   --------  -----  -------  ------------------------------    *LBMEMBR
001600*   03/11/85  RSH    CR-0041  ORIGINAL LAYOUT.                   *LBMEMBR
001700*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS ON     *LBMEMBR
001800*                             THIS RECORD, NO CHANGE REQUIRED.   *LBMEMBR
001900*   06/14/02  DMW    CR-0365  ADDED FILLER PAD TO MATCH THE NEW  *LBMEMBR
002000*                             100 BYTE MEMBER MASTER BLOCK SIZE. *LBMEMBR
002100******************************************************************LBMEMBR
002200 01  MEMBER-REC.                                                 LBMEMBR
002300     05  MEMBER-ID                   PIC X(10).                  LBMEMBR
002400     05  MEMBER-NAME                 PIC X(50).                  LBMEMBR
002500     05  FILLER                      PIC X(40).                  LBMEMBR
002600******************************************************************LBMEMBR
