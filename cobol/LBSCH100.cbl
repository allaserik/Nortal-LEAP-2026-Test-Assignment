000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBSCH100.
000700 AUTHOR.         J A SAYLES.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   09/14/86.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBSCH100                                           *
001500*                                                                *
001600*   FUNCTION: SEARCH-BOOKS QUERY.  READS BOOK-FILE START TO      *
001700*             FINISH AND LISTS EVERY RECORD THAT PASSES ALL OF   *
001800*             THE FILTERS SUPPLIED ON THE PARAMETER CARD:        *
001900*                - TITLE-CONTAINS (CASE-INSENSITIVE SUBSTRING)   *
002000*                - LOANED-TO (EXACT MATCH)                       *
002100*                - AVAILABLE-ONLY (Y/N/BLANK)                    *
002200*             ANY FILTER LEFT BLANK ON THE CARD IS NOT APPLIED.  *
002300*             OUTPUT IS IN BOOK-FILE KEY ORDER - THIS PROGRAM     *
002400*             DOES NOT SORT AND DOES NOT PRINT TOTALS.           *
002500*                                                                *
002600*   INPUT:    LIBPARM CARD - COL 01-40 TITLE-CONTAINS             *
002700*                             COL 41-50 LOANED-TO                 *
002800*                             COL 51    AVAILABLE-ONLY (Y/N/' ') *
002900*   OUTPUT:   LIBRPT  PRINT LINE - BOOK-ID / TITLE / LOANED-TO    *
003000*                                                                *
003100*   CHANGE ACTIVITY -                                            *
003200*     DATE     BY    REQ NO   DESCRIPTION                        *
003300*   --------  -----  -------  ------------------------------    *
003400*   09/14/86  JAS    CR-0092  ORIGINAL.                          *
003500*   02/02/91  RSH    CR-0203  ADDED THE LOANED-TO AND AVAILABLE- *
003600*                             ONLY FILTERS (FIRST RELEASE WAS    *
003700*                             TITLE-CONTAINS ONLY).              *
003800*   09/02/94  TLK    CR-0277  MADE THE TITLE FILTER CASE-        *
003900*                             INSENSITIVE - CATALOGUERS WERE     *
004000*                             TYPING MIXED CASE TITLES.          *
004100*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS USED   *
004200*                             BY THIS QUERY, NO CHANGE NEEDED.   *
004300*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR COPYBOOK. *
004310*   03/11/04  RSH    CR-0419  TITLE-CONTAINS WAS COMPARING THE   *
004320*                             FULL 40-BYTE PADDED FILTER FIELD   *
004330*                             AGAINST THE SCAN WINDOW, SO A      *
004340*                             FILTER ONLY MATCHED WHEN IT WAS    *
004350*                             THE LAST WORD(S) OF THE TITLE.     *
004360*                             NOW TRIMS THE FILTER TO ITS        *
004370*                             SIGNIFICANT LENGTH FIRST AND       *
004380*                             COMPARES ONLY THAT MANY BYTES.     *
004390*   03/11/04  RSH    CR-0424  ADDED THE UPSI-0 TRACE SWITCH SO   *
004391*                             WE CAN WATCH WHERE IN THE TITLE A  *
004392*                             MATCH LANDED ON A HUNG BATCH JOB   *
004393*                             WITHOUT A RECOMPILE.               *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS LOWER-CASE-CHARS IS 'a' THRU 'z'
005200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005300            OFF STATUS IS WS-TRACE-SW-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS SEQUENTIAL
005900         RECORD KEY IS BOOK-ID
006000         FILE STATUS IS WS-BOOKFILE-STATUS.
006100     SELECT LIBPARM     ASSIGN TO LIBPARM
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-LIBPARM-STATUS.
006400     SELECT LIBRPT      ASSIGN TO LIBRPT
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-LIBRPT-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  BOOK-FILE
007100     RECORDING MODE IS F.
007200 COPY LBBOOKR.
007300 FD  LIBPARM
007400     RECORDING MODE IS F.
007500 01  LIBPARM-REC.
007600     05  LP-TITLE-CONTAINS           PIC X(40).
007700     05  LP-LOANED-TO                PIC X(10).
007800     05  LP-AVAILABLE-ONLY           PIC X(01).
007900     05  FILLER                      PIC X(29).
008000 FD  LIBRPT
008100     RECORDING MODE IS F.
008200 01  LIBRPT-REC                      PIC X(80).
008300******************************************************************
008400 WORKING-STORAGE SECTION.
008500 01  WS-FILE-STATUSES.
008600     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
008700     05  WS-LIBPARM-STATUS           PIC X(02) VALUE SPACES.
008800     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
008900 01  WS-SWITCHES.
009000     05  WS-BOOK-FILE-EOF-SW         PIC X(01) VALUE 'N'.
009100         88  BOOK-FILE-AT-EOF            VALUE 'Y'.
009200     05  WS-TITLE-FILTER-SW          PIC X(01) VALUE 'N'.
009300         88  TITLE-FILTER-ACTIVE         VALUE 'Y'.
009400     05  WS-LOANED-TO-FILTER-SW      PIC X(01) VALUE 'N'.
009500         88  LOANED-TO-FILTER-ACTIVE     VALUE 'Y'.
009600     05  WS-AVAIL-FILTER-SW          PIC X(01) VALUE ' '.
009700         88  AVAIL-FILTER-WANTS-YES      VALUE 'Y'.
009800         88  AVAIL-FILTER-WANTS-NO       VALUE 'N'.
009900         88  AVAIL-FILTER-NOT-ACTIVE     VALUE ' '.
010000     05  WS-PASSES-FILTER-SW         PIC X(01) VALUE 'Y'.
010100         88  BOOK-PASSES-FILTER          VALUE 'Y'.
010200 01  WS-WORK-FIELDS.
010300     05  WS-TITLE-UPPER              PIC X(100).
010400     05  WS-FILTER-UPPER             PIC X(40).
010500     05  WS-SCAN-NDX                 PIC S9(04) COMP VALUE +0.
010600     05  WS-SCAN-LIMIT               PIC S9(04) COMP VALUE +0.
010700     05  WS-FILTER-LEN               PIC S9(04) COMP VALUE +0.
010800     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
010900         88  SUBSTRING-MATCHED           VALUE 'Y'.
010950 01  WS-SCAN-NDX-DUMP.
010960     05  WS-SCAN-NDX-EDIT            PIC ZZ9.
010970 01  WS-SCAN-NDX-DUMP-R REDEFINES WS-SCAN-NDX-DUMP.
010980     05  WS-SCAN-NDX-DUMP-X         PIC X(03).
010985 01  WS-TRACE-LINE.
010986     05  FILLER                      PIC X(18) VALUE
010987             'LBSCH100 MATCH AT='.
010988     05  WS-TRACE-COUNT              PIC ZZ9.
010989     05  FILLER                      PIC X(07) VALUE
010990             ' RAW = '.
010991     05  WS-TRACE-COUNT-RAW          PIC X(03).
011400 01  WS-RPT-LINE.
011500     05  RPT-BOOK-ID                 PIC X(10).
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  RPT-TITLE                   PIC X(40).
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  RPT-LOANED-TO               PIC X(10).
012000     05  FILLER                      PIC X(16) VALUE SPACES.
012100 01  WS-STATS.
012200     05  WS-SCANNED-COUNT            PIC S9(07) COMP VALUE +0.
012300     05  WS-MATCHED-COUNT            PIC S9(07) COMP VALUE +0.
012400******************************************************************
012500 PROCEDURE DIVISION.
012600******************************************************************
012700 000-MAIN-LOGIC.
012800     PERFORM 900-OPEN-FILES.
012900     PERFORM 110-READ-LIBPARM.
013000     PERFORM 120-SET-UP-FILTERS.
013100     PERFORM 200-SCAN-BOOK-FILE
013200         UNTIL BOOK-FILE-AT-EOF.
013300     PERFORM 950-CLOSE-FILES.
013400     GOBACK.
013500******************************************************************
013600 110-READ-LIBPARM.
013700     READ LIBPARM
013800         AT END
013900             MOVE SPACES TO LIBPARM-REC
014000     END-READ.
014100******************************************************************
014200 120-SET-UP-FILTERS.
014300     MOVE 'N' TO WS-TITLE-FILTER-SW.
014400     MOVE 'N' TO WS-LOANED-TO-FILTER-SW.
014500     MOVE ' ' TO WS-AVAIL-FILTER-SW.
014600     IF LP-TITLE-CONTAINS NOT = SPACES
014700         MOVE 'Y' TO WS-TITLE-FILTER-SW
014800         MOVE LP-TITLE-CONTAINS TO WS-FILTER-UPPER
014900         INSPECT WS-FILTER-UPPER CONVERTING
014910             'abcdefghijklmnopqrstuvwxyz'
014920             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014930         PERFORM 125-COMPUTE-FILTER-LEN
015000     END-IF.
015100     IF LP-LOANED-TO NOT = SPACES
015200         MOVE 'Y' TO WS-LOANED-TO-FILTER-SW
015300     END-IF.
015400     IF LP-AVAILABLE-ONLY = 'Y' OR 'N'
015500         MOVE LP-AVAILABLE-ONLY TO WS-AVAIL-FILTER-SW
015600     END-IF.
015700******************************************************************
015710*    THE FILTER CARD FIELD IS FIXED AT 40 BYTES AND BLANK-PADDED. *
015720*    WORK BACKWARDS FROM THE END TO FIND HOW MANY BYTES OF IT ARE *
015730*    ACTUALLY SIGNIFICANT, SO THE TITLE SCAN BELOW COMPARES ONLY  *
015740*    THE TYPED-IN PORTION INSTEAD OF THE WHOLE PADDED FIELD.      *
015750******************************************************************
015760 125-COMPUTE-FILTER-LEN.
015770     MOVE 40 TO WS-FILTER-LEN.
015780     PERFORM 126-TRIM-TRAILING-BLANK
015790         UNTIL WS-FILTER-LEN = 0
015800            OR WS-FILTER-UPPER (WS-FILTER-LEN:1) NOT = SPACE.
015810******************************************************************
015820 126-TRIM-TRAILING-BLANK.
015830     SUBTRACT 1 FROM WS-FILTER-LEN.
015840******************************************************************
016800 200-SCAN-BOOK-FILE.
016900     READ BOOK-FILE NEXT RECORD
017000         AT END
017100             MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
017200         NOT AT END
017300             ADD 1 TO WS-SCANNED-COUNT
017310             PERFORM 210-APPLY-FILTERS
017400             IF BOOK-PASSES-FILTER
017500                 ADD 1 TO WS-MATCHED-COUNT
017600                 PERFORM 290-WRITE-REPORT-LINE
017700             END-IF
017800     END-READ.
017900******************************************************************
018000 210-APPLY-FILTERS.
018100     MOVE 'Y' TO WS-PASSES-FILTER-SW.
018200     IF TITLE-FILTER-ACTIVE
018300         PERFORM 220-CHECK-TITLE-CONTAINS
018400         IF NOT SUBSTRING-MATCHED
018500             MOVE 'N' TO WS-PASSES-FILTER-SW
018600         END-IF
018700     END-IF.
018800     IF BOOK-PASSES-FILTER AND LOANED-TO-FILTER-ACTIVE
018900         IF BOOK-LOANED-TO NOT = LP-LOANED-TO
019000             MOVE 'N' TO WS-PASSES-FILTER-SW
019100         END-IF
019200     END-IF.
019300     IF BOOK-PASSES-FILTER AND AVAIL-FILTER-WANTS-YES
019400         IF NOT BOOK-AVAILABLE
019500             MOVE 'N' TO WS-PASSES-FILTER-SW
019600         END-IF
019700     END-IF.
019800     IF BOOK-PASSES-FILTER AND AVAIL-FILTER-WANTS-NO
019900         IF BOOK-AVAILABLE
020000             MOVE 'N' TO WS-PASSES-FILTER-SW
020100         END-IF
020200     END-IF.
020300******************************************************************
020400*    CASE-INSENSITIVE SUBSTRING TEST.  UPPERCASE A WORKING COPY  *
020500*    OF THE TITLE, THEN SLIDE ONLY THE SIGNIFICANT (NON-PADDED)  *
020600*    PORTION OF THE FILTER STRING ACROSS IT ONE POSITION AT A    *
020700*    TIME (NO INTRINSIC FUNCTIONS FOR SUBSTRING SEARCH ON THIS   *
020710*    COMPILER).  COMPARING THE FULL 40-BYTE PADDED FILTER FIELD  *
020720*    AGAINST THE WINDOW WOULD ONLY MATCH WHEN THE FILTER TEXT    *
020730*    HAPPENED TO BE THE LAST WORDS OF THE TITLE - SEE CR-0419.   *
020800******************************************************************
020900 220-CHECK-TITLE-CONTAINS.
021000     MOVE BOOK-TITLE TO WS-TITLE-UPPER.
021200     MOVE 'N' TO WS-MATCH-SW.
021300     INSPECT WS-TITLE-UPPER CONVERTING
021310         'abcdefghijklmnopqrstuvwxyz'
021320         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022050     MOVE 1 TO WS-SCAN-NDX.
022060     COMPUTE WS-SCAN-LIMIT = 101 - WS-FILTER-LEN.
022070     PERFORM 225-SCAN-ONE-WINDOW
022080         UNTIL WS-SCAN-NDX > WS-SCAN-LIMIT OR SUBSTRING-MATCHED.
022700******************************************************************
022720 225-SCAN-ONE-WINDOW.
022730     IF WS-TITLE-UPPER (WS-SCAN-NDX:WS-FILTER-LEN)
022735             = WS-FILTER-UPPER (1:WS-FILTER-LEN)
022740         MOVE 'Y' TO WS-MATCH-SW
022742         IF WS-TRACE-SW-ON
022744             PERFORM 910-TRACE-SCAN-NDX
022746         END-IF
022750     END-IF.
022760     ADD 1 TO WS-SCAN-NDX.
022765******************************************************************
022766*    CR-0424 - SHOW THE TITLE OFFSET (EDITED AND RAW) WHERE THE   *
022767*    FILTER MATCHED, WHEN THE UPSI-0 TRACE SWITCH IS ON.          *
022768******************************************************************
022769 910-TRACE-SCAN-NDX.
022770     MOVE WS-SCAN-NDX TO WS-SCAN-NDX-EDIT.
022771     MOVE WS-SCAN-NDX-EDIT TO WS-TRACE-COUNT.
022772     MOVE WS-SCAN-NDX-DUMP-X TO WS-TRACE-COUNT-RAW.
022773     DISPLAY WS-TRACE-LINE.
022774******************************************************************
022800 290-WRITE-REPORT-LINE.
022900     MOVE BOOK-ID       TO RPT-BOOK-ID.
023000     MOVE BOOK-TITLE (1:40) TO RPT-TITLE.
023100     MOVE BOOK-LOANED-TO TO RPT-LOANED-TO.
023200     MOVE WS-RPT-LINE   TO LIBRPT-REC.
023300     WRITE LIBRPT-REC.
023400******************************************************************
023500 900-OPEN-FILES.
023600     OPEN INPUT BOOK-FILE LIBPARM
023700          OUTPUT LIBRPT.
023800     IF WS-BOOKFILE-STATUS NOT = '00'
023900         DISPLAY 'LBSCH100 - ERROR OPENING BOOK-FILE, STATUS='
024000                 WS-BOOKFILE-STATUS
024100         MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
024200     END-IF.
024300******************************************************************
024400 950-CLOSE-FILES.
024500     DISPLAY 'LBSCH100 SCANNED=' WS-SCANNED-COUNT
024600             ' MATCHED=' WS-MATCHED-COUNT.
024700     CLOSE BOOK-FILE LIBPARM LIBRPT.
024800******************************************************************
