000100******************************************************************LBBOOKR
000200*                                                                *LBBOOKR
000300*   MEMBER NAME   = LBBOOKR                                     *LBBOOKR
000400*                                                                *LBBOOKR
000500*   DESCRIPTIVE NAME = CIRCULATION SYSTEM - BOOK MASTER RECORD  *LBBOOKR
000600*                      LAYOUT.  ONE RECORD PER TITLE HELD BY    *LBBOOKR
000700*                      THE LIBRARY.  KEYED BY BOOK-ID ON THE    *LBBOOKR
000800*                      BOOK-FILE (INDEXED, DYNAMIC ACCESS).     *LBBOOKR
000900*                                                                *LBBOOKR
001000*   USED BY  = LBBRW100 LBRTN100 LBRSV100 LBCAN100 LBEXT100     *LBBOOKR
001100*              LBSCH100 LBOVR100 LBSUM100 LBBMT100              *LBBOOKR
001200*                                                                *LBBOOKR
001300*   CHANGE ACTIVITY -                                            *LBBOOKR
001400*     DATE     BY    REQ NO   DESCRIPTION                        *LBBOOKR
001500*   --------  -----  -------  ------------------------------    *LBBOOKR
001600*   03/11/85  RSH    CR-0041  ORIGINAL LAYOUT - BOOK-ID,         *LBBOOKR
001700*                             BOOK-TITLE, BOOK-LOANED-TO,        *LBBOOKR
001800*                             BOOK-DUE-DATE ONLY.                *LBBOOKR
001900*   08/19/87  TLK    CR-0118  ADDED RESERVATION QUEUE TABLE      *LBBOOKR
002000*                             (20 SLOTS) AND QUEUE COUNT.        *LBBOOKR
002100*   02/02/91  RSH    CR-0203  ADDED REDEFINES OF DUE DATE INTO   *LBBOOKR
002200*                             CCYY/MM/DD FOR THE EXTEND-LOAN     *LBBOOKR
002300*                             DATE ARITHMETIC.                   *LBBOOKR
002400*   11/30/98  PAJ    CR-0311  Y2K - CONFIRMED BOOK-DUE-DATE WAS  *LBBOOKR
002500*                             ALREADY FULL CCYYMMDD, NO CHANGE.  *LBBOOKR
002600*   06/14/02  DMW    CR-0365  ADDED FILLER PAD TO ROUND RECORD   *LBBOOKR
002700*                             TO A 400 BYTE BLOCK FOR THE NEW    *LBBOOKR
002800*                             DISK FARM.                         *LBBOOKR
002900******************************************************************LBBOOKR
003000 01  BOOK-REC.                                                   LBBOOKR
003100     05  BOOK-ID                     PIC X(10).                  LBBOOKR
003200     05  BOOK-TITLE                  PIC X(100).                 LBBOOKR
003300     05  BOOK-LOANED-TO              PIC X(10).                  LBBOOKR
003400         88  BOOK-AVAILABLE              VALUE SPACES.           LBBOOKR
003500     05  BOOK-DUE-DATE               PIC 9(08).                  LBBOOKR
003600         88  BOOK-NO-DUE-DATE            VALUE ZEROS.            LBBOOKR
003700     05  BOOK-DUE-DATE-R REDEFINES BOOK-DUE-DATE.                LBBOOKR
003800         10  BOOK-DUE-CCYY           PIC 9(04).                  LBBOOKR
003900         10  BOOK-DUE-MM             PIC 9(02).                  LBBOOKR
004000         10  BOOK-DUE-DD             PIC 9(02).                  LBBOOKR
004100     05  BOOK-QUEUE-COUNT            PIC 9(02).                  LBBOOKR
004200     05  BOOK-QUEUE-TABLE.                                       LBBOOKR
004300         10  BOOK-QUEUE-MEMBERS OCCURS 20 TIMES                  LBBOOKR
004400                 INDEXED BY BQ-NDX   PIC X(10).                  LBBOOKR
004500     05  BOOK-QUEUE-HEAD REDEFINES BOOK-QUEUE-TABLE.             LBBOOKR
004600         10  BOOK-QUEUE-HEAD-MEMBER  PIC X(10).                  LBBOOKR
004700         10  FILLER                  PIC X(190).                 LBBOOKR
004800     05  FILLER                      PIC X(70).                  LBBOOKR
004900******************************************************************LBBOOKR
