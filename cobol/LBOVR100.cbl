000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBOVR100.
000700 AUTHOR.         D STOUT.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   11/03/86.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBOVR100                                           *
001500*                                                                *
001600*   FUNCTION: OVERDUE-BOOKS QUERY.  READS BOOK-FILE START TO     *
001700*             FINISH AND PRINTS EVERY BOOK THAT IS CURRENTLY     *
001800*             LOANED OUT WITH A DUE DATE STRICTLY BEFORE TODAY.  *
001900*             A BOOK WITH NO DUE DATE ON FILE (ZERO) IS NEVER    *
002000*             CONSIDERED OVERDUE, EVEN IF IT SHOWS AS LOANED.    *
002100*             OUTPUT IS IN BOOK-FILE KEY ORDER - NO SORT, NO     *
002200*             TOTALS.                                            *
002300*                                                                *
002400*   INPUT:    NONE (TODAY'S DATE COMES FROM THE SYSTEM CLOCK)    *
002500*   OUTPUT:   LIBRPT  PRINT LINE - BOOK-ID / TITLE / LOANED-TO / *
002600*                                  DUE-DATE                      *
002700*                                                                *
002800*   CHANGE ACTIVITY -                                            *
002900*     DATE     BY    REQ NO   DESCRIPTION                        *
003000*   --------  -----  -------  ------------------------------    *
003100*   11/03/86  DS     CR-0099  ORIGINAL.                          *
003200*   11/30/98  PAJ    CR-0311  Y2K - COMPARISON AGAINST TODAY NOW *
003300*                             USES THE FULL WINDOWED CCYYMMDD    *
003400*                             FROM LBDATEW INSTEAD OF THE RAW    *
003500*                             TWO-DIGIT-YEAR SYSTEM DATE - THE   *
003600*                             OLD COMPARE WOULD HAVE CALLED A    *
003700*                             BOOK DUE IN 2001 "OVERDUE" AGAINST *
003800*                             A 1999 RUN DATE.                   *
003900*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR COPYBOOK. *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
004800     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
004900            OFF STATUS IS WS-TRACE-SW-OFF.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS SEQUENTIAL
005500         RECORD KEY IS BOOK-ID
005600         FILE STATUS IS WS-BOOKFILE-STATUS.
005700     SELECT LIBRPT      ASSIGN TO LIBRPT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-LIBRPT-STATUS.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  BOOK-FILE
006400     RECORDING MODE IS F.
006500 COPY LBBOOKR.
006600 FD  LIBRPT
006700     RECORDING MODE IS F.
006800 01  LIBRPT-REC                      PIC X(80).
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100 01  WS-FILE-STATUSES.
007200     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
007300     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
007400 01  WS-SWITCHES.
007500     05  WS-BOOK-FILE-EOF-SW         PIC X(01) VALUE 'N'.
007600         88  BOOK-FILE-AT-EOF            VALUE 'Y'.
007700     05  WS-OVERDUE-SW               PIC X(01) VALUE 'N'.
007800         88  BOOK-IS-OVERDUE             VALUE 'Y'.
007900 COPY LBDATEW.
008000 01  WS-RPT-LINE.
008100     05  RPT-BOOK-ID                 PIC X(10).
008200     05  FILLER                      PIC X(02) VALUE SPACES.
008300     05  RPT-TITLE                   PIC X(40).
008400     05  FILLER                      PIC X(02) VALUE SPACES.
008500     05  RPT-LOANED-TO               PIC X(10).
008600     05  FILLER                      PIC X(02) VALUE SPACES.
008700     05  RPT-DUE-DATE                PIC 9(08).
008800     05  FILLER                      PIC X(14) VALUE SPACES.
008900 01  WS-STATS.
009000     05  WS-SCANNED-COUNT            PIC S9(07) COMP VALUE +0.
009100     05  WS-OVERDUE-COUNT            PIC S9(07) COMP VALUE +0.
009200******************************************************************
009300 PROCEDURE DIVISION.
009400******************************************************************
009500 000-MAIN-LOGIC.
009600     PERFORM 900-OPEN-FILES.
009700     PERFORM 910-GET-TODAY.
009800     PERFORM 200-SCAN-BOOK-FILE
009900         UNTIL BOOK-FILE-AT-EOF.
010000     PERFORM 950-CLOSE-FILES.
010100     GOBACK.
010200******************************************************************
010300 200-SCAN-BOOK-FILE.
010400     READ BOOK-FILE NEXT RECORD
010500         AT END
010600             MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
010700         NOT AT END
010800             ADD 1 TO WS-SCANNED-COUNT
010900             PERFORM 210-CHECK-OVERDUE
011000             IF BOOK-IS-OVERDUE
011100                 ADD 1 TO WS-OVERDUE-COUNT
011200                 PERFORM 290-WRITE-REPORT-LINE
011300             END-IF
011400     END-READ.
011500******************************************************************
011600*    OVERDUE = LOANED, HAS A DUE DATE ON FILE, AND THAT DUE      *
011700*    DATE IS STRICTLY BEFORE TODAY.                              *
011800******************************************************************
011900 210-CHECK-OVERDUE.
012000     MOVE 'N' TO WS-OVERDUE-SW.
012100     IF NOT BOOK-AVAILABLE
012200         IF NOT BOOK-NO-DUE-DATE
012300             IF BOOK-DUE-DATE < WS-TODAY-CCYYMMDD
012400                 MOVE 'Y' TO WS-OVERDUE-SW
012500             END-IF
012600         END-IF
012700     END-IF.
012800******************************************************************
012900 290-WRITE-REPORT-LINE.
013000     MOVE BOOK-ID          TO RPT-BOOK-ID.
013100     MOVE BOOK-TITLE (1:40) TO RPT-TITLE.
013200     MOVE BOOK-LOANED-TO   TO RPT-LOANED-TO.
013300     MOVE BOOK-DUE-DATE    TO RPT-DUE-DATE.
013400     MOVE WS-RPT-LINE      TO LIBRPT-REC.
013500     WRITE LIBRPT-REC.
013600******************************************************************
013700 910-GET-TODAY.
013800     ACCEPT WS-TODAY-RAW FROM DATE.
013900     IF WS-TODAY-YY < 50
014000         MOVE 20 TO WS-TODAY-CENTURY
014100     ELSE
014200         MOVE 19 TO WS-TODAY-CENTURY
014300     END-IF.
014400     COMPUTE WS-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
014500     MOVE WS-TODAY-MM TO WS-TODAY-MM-O.
014600     MOVE WS-TODAY-DD TO WS-TODAY-DD-O.
014700******************************************************************
014800 900-OPEN-FILES.
014900     OPEN INPUT BOOK-FILE
015000          OUTPUT LIBRPT.
015100     IF WS-BOOKFILE-STATUS NOT = '00'
015200         DISPLAY 'LBOVR100 - ERROR OPENING BOOK-FILE, STATUS='
015300                 WS-BOOKFILE-STATUS
015400         MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
015500     END-IF.
015600******************************************************************
015700 950-CLOSE-FILES.
015800     DISPLAY 'LBOVR100 SCANNED=' WS-SCANNED-COUNT
015900             ' OVERDUE=' WS-OVERDUE-COUNT.
016000     CLOSE BOOK-FILE LIBRPT.
016100******************************************************************
