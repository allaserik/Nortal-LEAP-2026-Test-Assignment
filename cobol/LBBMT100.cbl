000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBBMT100.
000700 AUTHOR.         J A SAYLES.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   05/20/85.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:   LBBMT100                                          *
001500*                                                                *
001600*   FUNCTION:  BOOK CATALOG MAINTENANCE.  ONE TRANSACTION CARD   *
001700*              IN, ONE ACTION OUT - ADD (A), UPDATE (U), OR      *
001800*              DELETE (D) A BOOK-FILE RECORD.  ANY OTHER         *
001900*              FUNCTION CODE IS TREATED AS AN INVALID REQUEST.   *
002000*              A FRESHLY-ADDED BOOK ALWAYS STARTS WITH NO LOAN,  *
002100*              NO DUE DATE, AND AN EMPTY RESERVATION QUEUE.      *
002200*                                                                *
002300*   INPUT:     LIBTRAN CARD - COL 01    FUNCTION (A/U/D)         *
002400*                              COL 02-11 BOOK-ID                 *
002500*                              COL 12-111 BOOK-TITLE              *
002600*   OUTPUT:    LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE      *
002700*                                                                *
002800*   CHANGE ACTIVITY -                                            *
002900*     DATE     BY    REQ NO   DESCRIPTION                        *
003000*   --------  -----  -------  ------------------------------    *
003100*   05/20/85  JAS    CR-0035  ORIGINAL - ADD FUNCTION ONLY.      *
003200*   08/19/87  TLK    CR-0118  ADDED THE UPDATE AND DELETE        *
003300*                             FUNCTIONS AND THE FUNCTION-CODE    *
003400*                             SWITCH.                            *
003500*   09/02/94  TLK    CR-0277  REJECT BLANK TITLE ON ADD AND ON   *
003600*                             UPDATE - AUDIT FOUND SEVERAL BOOKS *
003700*                             WITH SPACES FOR A TITLE.           *
003800*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS        *
003900*                             MAINTAINED BY THIS PROGRAM, NO     *
004000*                             CHANGE NEEDED.                     *
004100*   06/14/02  DMW    CR-0365  CONVERTED TO THE LBBOOKR COPYBOOK. *
004150*   03/11/04  RSH    CR-0422  ADDED THE UPSI-0 TRACE SWITCH SO   *
004160*                             WE CAN WATCH THE TRANSACTION COUNT *
004170*                             CLIMB ON A LONG MAINTENANCE RUN    *
004180*                             WITHOUT A RECOMPILE.               *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
005000     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005100            OFF STATUS IS WS-TRACE-SW-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
005500         ORGANIZATION IS INDEXED
005600         ACCESS MODE IS RANDOM
005700         RECORD KEY IS BOOK-ID
005800         FILE STATUS IS WS-BOOKFILE-STATUS.
005900     SELECT LIBTRAN     ASSIGN TO LIBTRAN
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-LIBTRAN-STATUS.
006200     SELECT LIBRPT      ASSIGN TO LIBRPT
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-LIBRPT-STATUS.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  BOOK-FILE
006900     RECORDING MODE IS F.
007000 COPY LBBOOKR.
007100 FD  LIBTRAN
007200     RECORDING MODE IS F.
007300 01  LIBTRAN-REC.
007400     05  LT-FUNCTION-CD              PIC X(01).
007500         88  LT-FUNCTION-IS-ADD          VALUE 'A'.
007600         88  LT-FUNCTION-IS-UPDATE       VALUE 'U'.
007700         88  LT-FUNCTION-IS-DELETE       VALUE 'D'.
007800     05  LT-BOOK-ID                  PIC X(10).
007900     05  LT-BOOK-TITLE               PIC X(100).
008000     05  FILLER                      PIC X(09).
008100 FD  LIBRPT
008200     RECORDING MODE IS F.
008300 01  LIBRPT-REC                      PIC X(80).
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600 01  WS-FILE-STATUSES.
008700     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
008800     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
008900     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009000 01  WS-SWITCHES.
009100     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
009200         88  LIBTRAN-AT-EOF              VALUE 'Y'.
009300     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
009400         88  BOOK-WAS-FOUND              VALUE 'Y'.
009500     05  WS-FUNCTION-SW              PIC X(01) VALUE SPACES.
009600         88  WS-FUNCTION-IS-ADD          VALUE 'A'.
009700         88  WS-FUNCTION-IS-UPDATE       VALUE 'U'.
009800         88  WS-FUNCTION-IS-DELETE       VALUE 'D'.
009900         88  WS-FUNCTION-IS-INVALID      VALUE 'X'.
010000 01  WS-WORK-FIELDS.
010100     05  WS-REQUEST-BOOK-ID          PIC X(10).
010200     05  WS-REQUEST-TITLE            PIC X(100).
010250 01  WS-TRAN-COUNT-DUMP.
010260     05  WS-TRAN-COUNT-EDIT          PIC ZZZZ9.
010270 01  WS-TRAN-COUNT-DUMP-R REDEFINES WS-TRAN-COUNT-DUMP.
010280     05  WS-TRAN-COUNT-DUMP-X        PIC X(05).
010290 01  WS-TRACE-LINE.
010292     05  FILLER                      PIC X(18) VALUE
010294             'LBBMT100 TRAN CNT='.
010296     05  WS-TRACE-COUNT              PIC ZZZZ9.
010297     05  FILLER                      PIC X(07) VALUE
010298             ' RAW = '.
010299     05  WS-TRACE-COUNT-RAW          PIC X(05).
010300 COPY LBRESLT.
010400 01  WS-RPT-LINE.
010500     05  RPT-FUNCTION-CD             PIC X(01).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  RPT-BOOK-ID                 PIC X(10).
010800     05  FILLER                      PIC X(02) VALUE SPACES.
010900     05  RPT-OK-FLAG                 PIC X(04).
011000     05  FILLER                      PIC X(02) VALUE SPACES.
011100     05  RPT-REASON                  PIC X(20).
011200     05  FILLER                      PIC X(39) VALUE SPACES.
011300 01  WS-STATS.
011400     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
011500     05  WS-APPLIED-COUNT            PIC S9(07) COMP VALUE +0.
011600     05  WS-FAILED-COUNT             PIC S9(07) COMP VALUE +0.
011700******************************************************************
011800 PROCEDURE DIVISION.
011900******************************************************************
012000 000-MAIN-LOGIC.
012100     PERFORM 900-OPEN-FILES.
012200     PERFORM 100-READ-LIBTRAN.
012300     PERFORM 200-MAINTAIN-BOOK
012400         UNTIL LIBTRAN-AT-EOF.
012500     PERFORM 950-CLOSE-FILES.
012600     GOBACK.
012700******************************************************************
012800 100-READ-LIBTRAN.
012900     READ LIBTRAN
013000         AT END
013100             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
013200     END-READ.
013300******************************************************************
013400 200-MAINTAIN-BOOK.
013500     ADD 1 TO WS-TRAN-COUNT.
013510     IF WS-TRACE-SW-ON
013520         PERFORM 910-TRACE-TRAN-COUNT
013530     END-IF.
013600     MOVE LT-BOOK-ID    TO WS-REQUEST-BOOK-ID.
013700     MOVE LT-BOOK-TITLE TO WS-REQUEST-TITLE.
013800     MOVE SPACES TO WS-RESULT-OK.
013900     MOVE SPACES TO WS-REASON-CODE.
014000     EVALUATE TRUE
014100         WHEN LT-FUNCTION-IS-ADD
014200             MOVE 'A' TO WS-FUNCTION-SW
014300             PERFORM 300-CREATE-BOOK
014400         WHEN LT-FUNCTION-IS-UPDATE
014500             MOVE 'U' TO WS-FUNCTION-SW
014600             PERFORM 400-UPDATE-BOOK
014700         WHEN LT-FUNCTION-IS-DELETE
014800             MOVE 'D' TO WS-FUNCTION-SW
014900             PERFORM 500-DELETE-BOOK
015000         WHEN OTHER
015100             MOVE 'X' TO WS-FUNCTION-SW
015200             SET REASON-INVALID-REQUEST TO TRUE
015300             PERFORM 280-FAIL-TRANSACTION
015400     END-EVALUATE.
015500     PERFORM 100-READ-LIBTRAN.
015600******************************************************************
015700 210-FIND-BOOK.
015800     MOVE 'N' TO WS-BOOK-FOUND-SW.
015900     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
016000     READ BOOK-FILE
016100         INVALID KEY
016200             CONTINUE
016300         NOT INVALID KEY
016400             MOVE 'Y' TO WS-BOOK-FOUND-SW
016500     END-READ.
016600******************************************************************
016700*    CREATE-BOOK(ID, TITLE) - BLANK ID OR TITLE IS REJECTED.     *
016800*    A NEW BOOK CARRIES NO LOAN, NO DUE DATE, AND AN EMPTY       *
016900*    RESERVATION QUEUE.                                         *
017000******************************************************************
017100 300-CREATE-BOOK.
017200     IF WS-REQUEST-BOOK-ID = SPACES
017300             OR WS-REQUEST-TITLE = SPACES
017400         SET REASON-INVALID-REQUEST TO TRUE
017500         PERFORM 280-FAIL-TRANSACTION
017600     ELSE
017700         MOVE SPACES TO BOOK-REC
017800         MOVE WS-REQUEST-BOOK-ID TO BOOK-ID
017900         MOVE WS-REQUEST-TITLE   TO BOOK-TITLE
018000         MOVE SPACES             TO BOOK-LOANED-TO
018100         MOVE 0                  TO BOOK-DUE-DATE
018200         MOVE 0                  TO BOOK-QUEUE-COUNT
018300         WRITE BOOK-REC
018400         SET RESULT-IS-OK TO TRUE
018500         ADD 1 TO WS-APPLIED-COUNT
018600         PERFORM 290-WRITE-REPORT-LINE
018700     END-IF.
018800******************************************************************
018900*    UPDATE-BOOK(ID, TITLE) - BOOK MUST EXIST, TITLE MUST NOT    *
019000*    BE BLANK.                                                   *
019100******************************************************************
019200 400-UPDATE-BOOK.
019300     PERFORM 210-FIND-BOOK.
019400     IF NOT BOOK-WAS-FOUND
019500         SET REASON-BOOK-NOT-FOUND TO TRUE
019600         PERFORM 280-FAIL-TRANSACTION
019700     ELSE
019800         IF WS-REQUEST-TITLE = SPACES
019900             SET REASON-INVALID-REQUEST TO TRUE
020000             PERFORM 280-FAIL-TRANSACTION
020100         ELSE
020200             MOVE WS-REQUEST-TITLE TO BOOK-TITLE
020300             REWRITE BOOK-REC
020400             SET RESULT-IS-OK TO TRUE
020500             ADD 1 TO WS-APPLIED-COUNT
020600             PERFORM 290-WRITE-REPORT-LINE
020700         END-IF
020800     END-IF.
020900******************************************************************
021000*    DELETE-BOOK(ID) - BOOK MUST EXIST.                          *
021100******************************************************************
021200 500-DELETE-BOOK.
021300     PERFORM 210-FIND-BOOK.
021400     IF NOT BOOK-WAS-FOUND
021500         SET REASON-BOOK-NOT-FOUND TO TRUE
021600         PERFORM 280-FAIL-TRANSACTION
021700     ELSE
021800         DELETE BOOK-FILE RECORD
021900         SET RESULT-IS-OK TO TRUE
022000         ADD 1 TO WS-APPLIED-COUNT
022100         PERFORM 290-WRITE-REPORT-LINE
022200     END-IF.
022300******************************************************************
022400 280-FAIL-TRANSACTION.
022500     SET RESULT-IS-FAILED TO TRUE.
022600     ADD 1 TO WS-FAILED-COUNT.
022700     PERFORM 290-WRITE-REPORT-LINE.
022800******************************************************************
022900 290-WRITE-REPORT-LINE.
023000     MOVE WS-FUNCTION-SW       TO RPT-FUNCTION-CD.
023100     MOVE WS-REQUEST-BOOK-ID   TO RPT-BOOK-ID.
023200     IF RESULT-IS-OK
023300         MOVE 'OK  ' TO RPT-OK-FLAG
023400     ELSE
023500         MOVE 'FAIL' TO RPT-OK-FLAG
023600     END-IF.
023700     MOVE WS-REASON-CODE TO RPT-REASON.
023800     MOVE WS-RPT-LINE TO LIBRPT-REC.
023900     WRITE LIBRPT-REC.
023910******************************************************************
023920*    CR-0422 - SHOW THE RUNNING TRANSACTION COUNT, EDITED AND    *
023930*    IN ITS RAW UNEDITED FORM, WHEN THE UPSI-0 TRACE SWITCH IS   *
023940*    ON - SO OPERATIONS CAN WATCH A LONG MAINTENANCE RUN WITHOUT *
023950*    A RECOMPILE.                                                *
023960******************************************************************
023970 910-TRACE-TRAN-COUNT.
023980     MOVE WS-TRAN-COUNT TO WS-TRAN-COUNT-EDIT.
023985     MOVE WS-TRAN-COUNT-EDIT TO WS-TRACE-COUNT.
023990     MOVE WS-TRAN-COUNT-DUMP-X TO WS-TRACE-COUNT-RAW.
023995     DISPLAY WS-TRACE-LINE.
024000******************************************************************
024100 900-OPEN-FILES.
024200     OPEN I-O BOOK-FILE
024300          INPUT LIBTRAN
024400          OUTPUT LIBRPT.
024500     IF WS-BOOKFILE-STATUS NOT = '00'
024600         DISPLAY 'LBBMT100 - ERROR OPENING BOOK-FILE, STATUS='
024700                 WS-BOOKFILE-STATUS
024800         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
024900     END-IF.
025000     IF WS-LIBTRAN-STATUS NOT = '00'
025100         DISPLAY 'LBBMT100 - ERROR OPENING LIBTRAN, STATUS='
025200                 WS-LIBTRAN-STATUS
025300         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
025400     END-IF.
025500******************************************************************
025600 950-CLOSE-FILES.
025700     DISPLAY 'LBBMT100 TRANSACTIONS=' WS-TRAN-COUNT
025800             ' APPLIED=' WS-APPLIED-COUNT
025900             ' FAILED=' WS-FAILED-COUNT.
026000     CLOSE BOOK-FILE LIBTRAN LIBRPT.
026100******************************************************************
