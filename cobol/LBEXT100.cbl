000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBEXT100.
000700 AUTHOR.         R S HARMON.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   06/11/88.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:   LBEXT100                                          *
001500*   VERSION:   5                                                 *
001600*                                                                *
001700*   FUNCTION:  EXTEND-LOAN TRANSACTION.  ADDS (OR SUBTRACTS) A   *
001800*              SIGNED NUMBER OF DAYS TO A BOOK'S DUE DATE.  A    *
001900*              DAY DELTA OF ZERO IS REJECTED OUTRIGHT - THERE IS *
002000*              NOTHING TO EXTEND.  A NEGATIVE DELTA IS LEGAL AND *
002100*              SHORTENS THE LOAN (THE CIRC DESK USES THIS WHEN A *
002200*              PATRON VOLUNTARILY CUTS A LOAN SHORT).            *
002300*                                                                *
002400*              IF THE BOOK CARRIES NO DUE DATE YET (SHOULD NOT   *
002500*              HAPPEN FOR A BOOK THAT IS CURRENTLY LOANED, BUT   *
002600*              WE DEFEND AGAINST IT ANYWAY) THE BASE DATE IS     *
002700*              TODAY + THE STANDARD 14-DAY LOAN PERIOD BEFORE    *
002800*              THE REQUESTED DELTA IS APPLIED.                  *
002900*                                                                *
003000*   INPUT:     LIBTRAN CARD - COL 1-10  BOOK-ID                  *
003100*                              COL 11-15 DAYS (SIGNED, ZERO-     *
003200*                                         SUPPRESSED NOT USED -  *
003300*                                         SEE WS-REQUEST-DAYS)   *
003400*   OUTPUT:    LIBRPT  PRINT LINE - OK/FAIL AND REASON CODE      *
003500*                                                                *
003600*   VERSION LOG -                                                *
003700*     DATE     BY    REQ NO   VERS  DESCRIPTION                  *
003800*   --------  -----  -------  ----  ------------------------    *
003900*   06/11/88  RSH    CR-0131   1    ORIGINAL - POSITIVE DAYS     *
004000*                                   ONLY, NO SHORTEN-LOAN CASE.  *
004100*   02/02/91  RSH    CR-0203   2    ACCEPT NEGATIVE DAYS; ADDED  *
004200*                                   THE RETREAT-ONE-DAY PARA SO  *
004300*                                   A SHORTENED LOAN WALKS THE   *
004400*                                   DATE BACKWARD THE SAME WAY   *
004500*                                   THE FORWARD CASE WALKS IT    *
004600*                                   FORWARD - NO SUBTRACTION ON  *
004700*                                   THE PACKED CCYYMMDD FIELD.   *
004800*   11/30/98  PAJ    CR-0311   3    Y2K - SWITCHED TO THE SHARED *
004900*                                   WS-TODAY-CCYYMMDD WINDOW IN  *
005000*                                   LBDATEW FOR THE NO-DUE-DATE  *
005100*                                   FALLBACK BASE DATE.          *
005200*   06/14/02  DMW    CR-0365   4    CONVERTED TO THE LBBOOKR     *
005300*                                   COPYBOOK.                    *
005310*   03/11/04  RSH    CR-0420   5    MOVED THE DIVIDE-REMAINDER   *
005320*                                   WORK FIELDS BACK TO 77-LEVEL *
005330*                                   COMP-3 SCRATCH ITEMS, AND    *
005340*                                   ADDED A RUNNING COUNT OF     *
005350*                                   CALENDAR DAYS WALKED, THE    *
005360*                                   WAY WRKSFINL ALWAYS CARRIED  *
005370*                                   ITS ELAPSED-DAY WORK.        *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
006200     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
006300            OFF STATUS IS WS-TRACE-SW-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS RANDOM
006900         RECORD KEY IS BOOK-ID
007000         FILE STATUS IS WS-BOOKFILE-STATUS.
007100     SELECT LIBTRAN     ASSIGN TO LIBTRAN
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-LIBTRAN-STATUS.
007400     SELECT LIBRPT      ASSIGN TO LIBRPT
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-LIBRPT-STATUS.
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  BOOK-FILE
008100     RECORDING MODE IS F.
008200 COPY LBBOOKR.
008300 FD  LIBTRAN
008400     RECORDING MODE IS F.
008500 01  LIBTRAN-REC.
008600     05  LT-BOOK-ID                  PIC X(10).
008700     05  LT-DAYS                     PIC S9(05) SIGN LEADING
008800                                      SEPARATE.
008900     05  FILLER                      PIC X(64).
009000 FD  LIBRPT
009100     RECORDING MODE IS F.
009200 01  LIBRPT-REC                      PIC X(80).
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009410*    STANDALONE SCRATCH ITEMS FOR THE DATE-MATH PARAGRAPHS -      *
009420*    PACKED-DECIMAL, THE WAY THIS SHOP HAS ALWAYS CARRIED         *
009430*    DIVIDE-REMAINDER WORK FIELDS AND RUNNING DAY COUNTS SINCE    *
009440*    THE WRKSFINL ELAPSED-DAYS ROUTINES THIS PROGRAM WAS BUILT    *
009450*    FROM.                                                        *
009460 77  WS-DIV-RESULT                   PIC S9(07) COMP-3 VALUE +0.
009470 77  WS-DIV-REMAINDER                PIC S9(03) COMP-3 VALUE +0.
009480 77  WS-DAYS-WALKED-TOTAL            PIC S9(07) COMP-3 VALUE +0.
009500 01  WS-FILE-STATUSES.
009600     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
009700     05  WS-LIBTRAN-STATUS           PIC X(02) VALUE SPACES.
009800     05  WS-LIBRPT-STATUS            PIC X(02) VALUE SPACES.
009900 01  WS-SWITCHES.
010000     05  WS-LIBTRAN-EOF-SW           PIC X(01) VALUE 'N'.
010100         88  LIBTRAN-AT-EOF              VALUE 'Y'.
010200     05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
010300         88  BOOK-WAS-FOUND              VALUE 'Y'.
010400 01  WS-WORK-FIELDS.
010500     05  WS-REQUEST-BOOK-ID          PIC X(10).
010600     05  WS-REQUEST-DAYS             PIC S9(05) COMP VALUE +0.
010700     05  WS-DAYS-REMAINING           PIC S9(05) COMP VALUE +0.
011000 COPY LBDATEW.
011100 COPY LBRESLT.
011200 01  WS-RPT-LINE.
011300     05  RPT-BOOK-ID                 PIC X(10).
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  RPT-OK-FLAG                 PIC X(04).
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  RPT-REASON                  PIC X(20).
011800     05  FILLER                      PIC X(42) VALUE SPACES.
011900 01  WS-STATS.
012000     05  WS-TRAN-COUNT               PIC S9(07) COMP VALUE +0.
012100     05  WS-EXTENDED-COUNT           PIC S9(07) COMP VALUE +0.
012200     05  WS-FAILED-COUNT             PIC S9(07) COMP VALUE +0.
012300******************************************************************
012400 PROCEDURE DIVISION.
012500******************************************************************
012600 000-MAIN-LOGIC.
012700     PERFORM 900-OPEN-FILES.
012800     PERFORM 910-GET-TODAY.
012900     PERFORM 100-READ-LIBTRAN.
013000     PERFORM 200-EXTEND-LOAN
013100         UNTIL LIBTRAN-AT-EOF.
013200     PERFORM 950-CLOSE-FILES.
013300     GOBACK.
013400******************************************************************
013500 100-READ-LIBTRAN.
013600     READ LIBTRAN
013700         AT END
013800             MOVE 'Y' TO WS-LIBTRAN-EOF-SW
013900     END-READ.
014000******************************************************************
014100 200-EXTEND-LOAN.
014200     ADD 1 TO WS-TRAN-COUNT.
014300     MOVE LT-BOOK-ID TO WS-REQUEST-BOOK-ID.
014400     MOVE LT-DAYS    TO WS-REQUEST-DAYS.
014500     MOVE SPACES TO WS-RESULT-OK.
014600     MOVE SPACES TO WS-REASON-CODE.
014700     IF WS-REQUEST-DAYS = 0
014800         SET REASON-INVALID-EXTENSION TO TRUE
014900         PERFORM 280-FAIL-TRANSACTION
015000     ELSE
015100         PERFORM 210-FIND-BOOK
015200         IF NOT BOOK-WAS-FOUND
015300             SET REASON-BOOK-NOT-FOUND TO TRUE
015400             PERFORM 280-FAIL-TRANSACTION
015500         ELSE
015600             IF BOOK-AVAILABLE
015700                 SET REASON-NOT-LOANED TO TRUE
015800                 PERFORM 280-FAIL-TRANSACTION
015900             ELSE
016000                 PERFORM 220-ESTABLISH-BASE-DATE
016100                 PERFORM 230-APPLY-DAY-DELTA
016200                 REWRITE BOOK-REC
016300                 SET RESULT-IS-OK TO TRUE
016400                 ADD 1 TO WS-EXTENDED-COUNT
016500                 PERFORM 290-WRITE-REPORT-LINE
016600             END-IF
016700         END-IF
016800     END-IF.
016900     PERFORM 100-READ-LIBTRAN.
017000******************************************************************
017100 210-FIND-BOOK.
017200     MOVE 'N' TO WS-BOOK-FOUND-SW.
017300     MOVE WS-REQUEST-BOOK-ID TO BOOK-ID.
017400     READ BOOK-FILE
017500         INVALID KEY
017600             CONTINUE
017700         NOT INVALID KEY
017800             MOVE 'Y' TO WS-BOOK-FOUND-SW
017900     END-READ.
018000******************************************************************
018100*    BASE DATE = EXISTING DUE DATE IF ONE IS ON FILE, ELSE       *
018200*    TODAY + THE STANDARD 14-DAY LOAN PERIOD.                    *
018300******************************************************************
018400 220-ESTABLISH-BASE-DATE.
018500     IF BOOK-NO-DUE-DATE
018600         MOVE WS-TODAY-CCYYMMDD TO BOOK-DUE-DATE
018700         MOVE WS-DEFAULT-LOAN-DAYS TO WS-DAYS-TO-APPLY
018800         PERFORM 930-ADVANCE-ONE-DAY
018900             WS-DAYS-TO-APPLY TIMES
019000     END-IF.
019100******************************************************************
019200*    WALK THE DUE DATE FORWARD (POSITIVE DELTA) OR BACKWARD      *
019300*    (NEGATIVE DELTA) ONE CALENDAR DAY AT A TIME.                *
019400******************************************************************
019500 230-APPLY-DAY-DELTA.
019600     IF WS-REQUEST-DAYS > 0
019700         MOVE WS-REQUEST-DAYS TO WS-DAYS-TO-APPLY
019800         PERFORM 930-ADVANCE-ONE-DAY
019900             WS-DAYS-TO-APPLY TIMES
020000     ELSE
020100         COMPUTE WS-DAYS-REMAINING = 0 - WS-REQUEST-DAYS
020200         MOVE WS-DAYS-REMAINING TO WS-DAYS-TO-APPLY
020300         PERFORM 940-RETREAT-ONE-DAY
020400             WS-DAYS-TO-APPLY TIMES
020500     END-IF.
020600******************************************************************
020700 280-FAIL-TRANSACTION.
020800     SET RESULT-IS-FAILED TO TRUE.
020900     ADD 1 TO WS-FAILED-COUNT.
021000     PERFORM 290-WRITE-REPORT-LINE.
021100******************************************************************
021200 290-WRITE-REPORT-LINE.
021300     MOVE WS-REQUEST-BOOK-ID TO RPT-BOOK-ID.
021400     IF RESULT-IS-OK
021500         MOVE 'OK  ' TO RPT-OK-FLAG
021600     ELSE
021700         MOVE 'FAIL' TO RPT-OK-FLAG
021800     END-IF.
021900     MOVE WS-REASON-CODE TO RPT-REASON.
022000     MOVE WS-RPT-LINE TO LIBRPT-REC.
022100     WRITE LIBRPT-REC.
022200******************************************************************
022300 930-ADVANCE-ONE-DAY.
022310     ADD 1 TO WS-DAYS-WALKED-TOTAL.
022400     PERFORM 945-SET-LEAP-YEAR-SW.
022500     ADD 1 TO BOOK-DUE-DD.
022600     IF BOOK-DUE-MM = 2 AND IS-LEAP-YEAR
022700         IF BOOK-DUE-DD > 29
022800             MOVE 1 TO BOOK-DUE-DD
022900             ADD 1 TO BOOK-DUE-MM
023000         END-IF
023100     ELSE
023200         IF BOOK-DUE-DD >
023300                 WS-DAYS-IN-MONTH (BOOK-DUE-MM)
023400             MOVE 1 TO BOOK-DUE-DD
023500             ADD 1 TO BOOK-DUE-MM
023600         END-IF
023700     END-IF.
023800     IF BOOK-DUE-MM > 12
023900         MOVE 1 TO BOOK-DUE-MM
024000         ADD 1 TO BOOK-DUE-CCYY
024100     END-IF.
024200******************************************************************
024300*    MIRROR IMAGE OF 930-ADVANCE-ONE-DAY FOR A SHORTENED LOAN.   *
024400*    WALKS THE DUE DATE BACK ONE CALENDAR DAY.                   *
024500******************************************************************
024600 940-RETREAT-ONE-DAY.
024610     ADD 1 TO WS-DAYS-WALKED-TOTAL.
024700     IF BOOK-DUE-DD > 1
024800         SUBTRACT 1 FROM BOOK-DUE-DD
024900     ELSE
025000         SUBTRACT 1 FROM BOOK-DUE-MM
025100         IF BOOK-DUE-MM < 1
025200             MOVE 12 TO BOOK-DUE-MM
025300             SUBTRACT 1 FROM BOOK-DUE-CCYY
025400         END-IF
025500         PERFORM 945-SET-LEAP-YEAR-SW
025600         IF BOOK-DUE-MM = 2 AND IS-LEAP-YEAR
025700             MOVE 29 TO BOOK-DUE-DD
025800         ELSE
025900             MOVE WS-DAYS-IN-MONTH (BOOK-DUE-MM) TO BOOK-DUE-DD
026000         END-IF
026100     END-IF.
026200******************************************************************
026300 945-SET-LEAP-YEAR-SW.
026400     MOVE 'N' TO WS-LEAP-YEAR-SW.
026500     DIVIDE BOOK-DUE-CCYY BY 400 GIVING WS-DIV-RESULT
026600         REMAINDER WS-DIV-REMAINDER.
026700     IF WS-DIV-REMAINDER = 0
026800         MOVE 'Y' TO WS-LEAP-YEAR-SW
026900     ELSE
027000         DIVIDE BOOK-DUE-CCYY BY 100 GIVING WS-DIV-RESULT
027100             REMAINDER WS-DIV-REMAINDER
027200         IF WS-DIV-REMAINDER NOT = 0
027300             DIVIDE BOOK-DUE-CCYY BY 4 GIVING WS-DIV-RESULT
027400                 REMAINDER WS-DIV-REMAINDER
027500             IF WS-DIV-REMAINDER = 0
027600                 MOVE 'Y' TO WS-LEAP-YEAR-SW
027700             END-IF
027800         END-IF
027900     END-IF.
028000******************************************************************
028100 910-GET-TODAY.
028200     ACCEPT WS-TODAY-RAW FROM DATE.
028300     IF WS-TODAY-YY < 50
028400         MOVE 20 TO WS-TODAY-CENTURY
028500     ELSE
028600         MOVE 19 TO WS-TODAY-CENTURY
028700     END-IF.
028800     COMPUTE WS-TODAY-CCYY = (WS-TODAY-CENTURY * 100) + WS-TODAY-YY.
028900     MOVE WS-TODAY-MM TO WS-TODAY-MM-O.
029000     MOVE WS-TODAY-DD TO WS-TODAY-DD-O.
029100******************************************************************
029200 900-OPEN-FILES.
029300     OPEN I-O BOOK-FILE
029400          INPUT LIBTRAN
029500          OUTPUT LIBRPT.
029600     IF WS-BOOKFILE-STATUS NOT = '00'
029700         DISPLAY 'LBEXT100 - ERROR OPENING BOOK-FILE, STATUS='
029800                 WS-BOOKFILE-STATUS
029900         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
030000     END-IF.
030100     IF WS-LIBTRAN-STATUS NOT = '00'
030200         DISPLAY 'LBEXT100 - ERROR OPENING LIBTRAN, STATUS='
030300                 WS-LIBTRAN-STATUS
030400         MOVE 'Y' TO WS-LIBTRAN-EOF-SW
030500     END-IF.
030600******************************************************************
030700 950-CLOSE-FILES.
030800     DISPLAY 'LBEXT100 TRANSACTIONS=' WS-TRAN-COUNT
030900             ' EXTENDED=' WS-EXTENDED-COUNT
030950             ' FAILED=' WS-FAILED-COUNT
031000             ' DAYS-WALKED=' WS-DAYS-WALKED-TOTAL.
031100     CLOSE BOOK-FILE LIBTRAN LIBRPT.
031200******************************************************************
