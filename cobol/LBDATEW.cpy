000100******************************************************************LBDATEW
000200*                                                                *LBDATEW
000300*   MEMBER NAME   = LBDATEW                                     *LBDATEW
000400*                                                                *LBDATEW
000500*   DESCRIPTIVE NAME = CIRCULATION SYSTEM - COMMON DATE WORK     *LBDATEW
000600*                      AREA.  HOLDS TODAY'S DATE (WINDOWED TO    *LBDATEW
000700*                      A FULL CCYYMMDD) AND THE DAYS-IN-MONTH    *LBDATEW
000800*                      TABLE USED BY THE LOCAL ADVANCE-ONE-DAY/  *LBDATEW
000900*                      RETREAT-ONE-DAY PARAGRAPHS THAT EVERY     *LBDATEW
001000*                      DUE-DATE-BEARING TRANSACTION CARRIES      *LBDATEW
001100*                      (NO INTRINSIC FUNCTIONS ON THIS COMPILER).*LBDATEW
001200*                                                                *LBDATEW
001300*   USED BY  = LBBRW100 LBRTN100 LBRSV100 LBEXT100               *LBDATEW
001400*                                                                *LBDATEW
001500*   CHANGE ACTIVITY -                                            *LBDATEW
001600*     DATE     BY    REQ NO   DESCRIPTION                        *LBDATEW
001700*   --------  -----  -------  ------------------------------    *LBDATEW
001800*   02/02/91  RSH    CR-0203  ORIGINAL - TWO DIGIT YEAR FROM     *LBDATEW
001900*                             THE SYSTEM CLOCK, NO WINDOWING.    *LBDATEW
002000*   12/08/98  PAJ    CR-0311  Y2K - ADDED WS-TODAY-CCYYMMDD AND  *LBDATEW
002100*                             THE CENTURY WINDOW (< 50 = 20XX,   *LBDATEW
002200*                             >= 50 = 19XX).  CALLERS MUST USE   *LBDATEW
002300*                             WS-TODAY-CCYYMMDD FROM NOW ON.     *LBDATEW
002400*   01/14/99  PAJ    CR-0311  Y2K - DAYS-IN-MONTH TABLE WAS      *LBDATEW
002500*                             ALREADY LEAP-YEAR AWARE, VERIFIED  *LBDATEW
002600*                             AGAINST THE 2000 LEAP YEAR.        *LBDATEW
002700******************************************************************LBDATEW
002800 01  WS-TODAY-RAW.                                               LBDATEW
002900     05  WS-TODAY-YY                 PIC 9(02).                  LBDATEW
003000     05  WS-TODAY-MM                 PIC 9(02).                  LBDATEW
003100     05  WS-TODAY-DD                 PIC 9(02).                  LBDATEW
003200 01  WS-TODAY-CENTURY                PIC 9(02) VALUE 19.         LBDATEW
003300 01  WS-TODAY-CCYYMMDD               PIC 9(08) VALUE ZEROS.      LBDATEW
003400 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.            LBDATEW
003500     05  WS-TODAY-CCYY               PIC 9(04).                  LBDATEW
003600     05  WS-TODAY-MM-O               PIC 9(02).                  LBDATEW
003700     05  WS-TODAY-DD-O               PIC 9(02).                  LBDATEW
003800 01  WS-DAYS-TO-APPLY                PIC S9(05) COMP VALUE +0.   LBDATEW
003900 01  WS-DAY-SUBSCRIPT                PIC S9(04) COMP VALUE +0.   LBDATEW
004000 01  WS-DAYS-IN-MONTH-TABLE.                                     LBDATEW
004100     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02) VALUES       LBDATEW
004200             31 28 31 30 31 30 31 31 30 31 30 31.                LBDATEW
004300 01  WS-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.        LBDATEW
004400     88  IS-LEAP-YEAR                    VALUE 'Y'.              LBDATEW
004500******************************************************************LBDATEW
