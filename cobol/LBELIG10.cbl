000100******************************************************************
000200* LICENSED MATERIALS - PROPERTY OF EVERGREEN PUBLIC LIBRARY SYS  *
000300* ALL RIGHTS RESERVED                                            *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     LBELIG10.
000700 AUTHOR.         R S HARMON.
000800 INSTALLATION.   EVERGREEN PUBLIC LIBRARY SYSTEM - DATA CTR.
000900 DATE-WRITTEN.   02/02/91.
001000 DATE-COMPILED.
001100 SECURITY.       NON-CONFIDENTIAL.
001200******************************************************************
001300*                                                                *
001400*   PROGRAM:  LBELIG10                                           *
001500*                                                                *
001600*   FUNCTION:  SHARED ELIGIBILITY SUBROUTINE - ANSWERS "CAN      *
001700*              THIS MEMBER BORROW ANOTHER BOOK RIGHT NOW?"       *
001800*              A MEMBER NOT ON THE MEMBER MASTER IS NEVER        *
001900*              ELIGIBLE.  OTHERWISE ELIGIBLE ONLY IF THE COUNT   *
002000*              OF BOOK-FILE RECORDS CURRENTLY LOANED TO THE      *
002100*              MEMBER IS STRICTLY LESS THAN WS-MAX-LOANS (5).    *
002200*              CALLED BY EVERY TRANSACTION THAT GRANTS A LOAN -  *
002300*              BORROW, RETURN (HAND-OFF), AND RESERVE.           *
002400*                                                                *
002500*   CALLING SEQUENCE:                                            *
002600*        CALL 'LBELIG10' USING LK-MEMBER-ID LK-ELIGIBLE-SW.      *
002700*                                                                *
002800*   CHANGE ACTIVITY -                                            *
002900*     DATE     BY    REQ NO   DESCRIPTION                        *
003000*   --------  -----  -------  ------------------------------    *
003100*   02/02/91  RSH    CR-0203  ORIGINAL - PULLED THE LOAN-LIMIT   *
003200*                             CHECK OUT OF LBBRW100 SO BORROW,   *
003300*                             RETURN, AND RESERVE ALL ASK ONE    *
003400*                             ROUTINE THE SAME QUESTION.         *
003500*   09/02/94  TLK    CR-0277  CONFIRMED THE COUNT IS A STRICT    *
003600*                             "LESS THAN", NOT "LESS OR EQUAL".  *
003700*                             NO CODE CHANGE, ADDED THIS NOTE    *
003800*                             AFTER AN AUDIT QUESTION.           *
003900*   11/30/98  PAJ    CR-0311  Y2K REVIEW - NO DATE FIELDS USED   *
004000*                             BY THIS ROUTINE, NO CHANGE NEEDED. *
004100*   05/19/03  DMW    CR-0388  ADDED THE UPSI-0 TRACE SWITCH SO   *
004200*                             WE CAN WATCH THE LOAN COUNT BUILD  *
004300*                             UP ON A HUNG BATCH JOB WITHOUT A   *
004400*                             RECOMPILE.                         *
004450*   03/11/04  RSH    CR-0422  TRACE LINE NOW ALSO CARRIES THE    *
004460*                             RAW UNEDITED LOAN COUNT ALONGSIDE  *
004470*                             THE EDITED ONE - OPERATIONS ASKED  *
004480*                             FOR BOTH WHEN CHASING A SUSPECTED  *
004490*                             SIGN-OVERPUNCH ON THE HUNG JOB.    *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS MEMBER-KEY-CHARS IS 'A' THRU 'Z', '0' THRU '9'
005300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
005400            OFF STATUS IS WS-TRACE-SW-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT MEMBER-FILE ASSIGN TO MEMBFILE
005800         ORGANIZATION IS INDEXED
005900         ACCESS MODE IS RANDOM
006000         RECORD KEY IS MEMBER-ID
006100         FILE STATUS IS WS-MEMBFILE-STATUS.
006200     SELECT BOOK-FILE   ASSIGN TO BOOKFILE
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS SEQUENTIAL
006500         RECORD KEY IS BOOK-ID
006600         FILE STATUS IS WS-BOOKFILE-STATUS.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  MEMBER-FILE
007100     RECORDING MODE IS F.
007200 COPY LBMEMBR.
007300 FD  BOOK-FILE
007400     RECORDING MODE IS F.
007500 COPY LBBOOKR.
007600******************************************************************
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILE-STATUSES.                                            000
007900     05  WS-MEMBFILE-STATUS          PIC X(02) VALUE SPACES.
008000     05  WS-BOOKFILE-STATUS          PIC X(02) VALUE SPACES.
008100 01  WS-SWITCHES.
008200     05  WS-MEMBER-FOUND-SW          PIC X(01) VALUE 'N'.
008300         88  MEMBER-WAS-FOUND            VALUE 'Y'.
008400     05  WS-BOOK-FILE-EOF-SW         PIC X(01) VALUE 'N'.
008500         88  BOOK-FILE-AT-EOF            VALUE 'Y'.
008600 01  WS-LOAN-COUNT                   PIC S9(03) COMP VALUE +0.
008700 01  WS-LOAN-COUNT-DUMP.
008800     05  WS-LOAN-COUNT-EDIT          PIC ZZ9.
008900 01  WS-LOAN-COUNT-DUMP-R REDEFINES WS-LOAN-COUNT-DUMP.
009000     05  WS-LOAN-COUNT-DUMP-X        PIC X(03).
009100 01  WS-TRACE-LINE.
009200     05  FILLER                      PIC X(18) VALUE
009300             'LBELIG10 MEMBER = '.
009400     05  WS-TRACE-MEMBER             PIC X(10).
009500     05  FILLER                      PIC X(11) VALUE
009600             ' LOAN CNT='.
009700     05  WS-TRACE-COUNT              PIC ZZ9.
009710     05  FILLER                      PIC X(07) VALUE
009720             ' RAW = '.
009730     05  WS-TRACE-COUNT-RAW          PIC X(03).
009800******************************************************************
009900 LINKAGE SECTION.
010000 01  LK-MEMBER-ID                    PIC X(10).
010100 01  LK-ELIGIBLE-SW                  PIC X(01).
010200     88  LK-MEMBER-IS-ELIGIBLE           VALUE 'Y'.
010300     88  LK-MEMBER-NOT-ELIGIBLE          VALUE 'N'.
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-MEMBER-ID LK-ELIGIBLE-SW.
010600******************************************************************
010700 000-MAIN-LOGIC.
010800     MOVE 'N' TO LK-ELIGIBLE-SW.
010900     PERFORM 900-OPEN-FILES.
011000     PERFORM 100-FIND-MEMBER.
011100     IF MEMBER-WAS-FOUND
011200         PERFORM 200-COUNT-LOANS THRU 200-COUNT-LOANS-EXIT
011300         IF WS-LOAN-COUNT < WS-MAX-LOANS
011400             MOVE 'Y' TO LK-ELIGIBLE-SW
011500         END-IF
011600     END-IF.
011700     IF WS-TRACE-SW-ON
011800         MOVE LK-MEMBER-ID TO WS-TRACE-MEMBER
011850         MOVE WS-LOAN-COUNT TO WS-LOAN-COUNT-EDIT
011900         MOVE WS-LOAN-COUNT-EDIT TO WS-TRACE-COUNT
011950         MOVE WS-LOAN-COUNT-DUMP-X TO WS-TRACE-COUNT-RAW
012000         DISPLAY WS-TRACE-LINE
012100     END-IF.
012200     PERFORM 950-CLOSE-FILES.
012300     GOBACK.
012400******************************************************************
012500 100-FIND-MEMBER.
012600     MOVE 'N' TO WS-MEMBER-FOUND-SW.
012700     MOVE LK-MEMBER-ID TO MEMBER-ID.
012800     READ MEMBER-FILE
012900         INVALID KEY
013000             CONTINUE
013100         NOT INVALID KEY
013200             MOVE 'Y' TO WS-MEMBER-FOUND-SW
013300     END-READ.
013400******************************************************************
013500 200-COUNT-LOANS.
013600     MOVE 0 TO WS-LOAN-COUNT.
013700     MOVE 'N' TO WS-BOOK-FILE-EOF-SW.
013800     PERFORM 210-READ-NEXT-BOOK.
013900     PERFORM 220-TALLY-IF-LOANED
014000         UNTIL BOOK-FILE-AT-EOF.
014100 200-COUNT-LOANS-EXIT.
014200     EXIT.
014300******************************************************************
014400 210-READ-NEXT-BOOK.
014500     READ BOOK-FILE NEXT RECORD
014600         AT END
014700             MOVE 'Y' TO WS-BOOK-FILE-EOF-SW
014800     END-READ.
014900******************************************************************
015000 220-TALLY-IF-LOANED.
015100     IF BOOK-LOANED-TO = LK-MEMBER-ID
015200         ADD 1 TO WS-LOAN-COUNT
015300     END-IF.
015400     PERFORM 210-READ-NEXT-BOOK.
015500******************************************************************
015600 900-OPEN-FILES.
015700     OPEN INPUT MEMBER-FILE BOOK-FILE.
015800     IF WS-MEMBFILE-STATUS NOT = '00'
015900         DISPLAY 'LBELIG10 - ERROR OPENING MEMBER-FILE, STATUS='
016000                 WS-MEMBFILE-STATUS
016100     END-IF.
016200     IF WS-BOOKFILE-STATUS NOT = '00'
016300         DISPLAY 'LBELIG10 - ERROR OPENING BOOK-FILE, STATUS='
016400                 WS-BOOKFILE-STATUS
016500     END-IF.
016600******************************************************************
016700 950-CLOSE-FILES.
016800     CLOSE MEMBER-FILE BOOK-FILE.
016900******************************************************************
